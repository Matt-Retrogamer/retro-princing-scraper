000100******************************************************************
000200*================================================================*
000300*        RECORD OF FX-RATE TABLE                                  *
000400*================================================================*
000500*  ONE ROW PER CURRENCY - RATE IS EXPRESSED AS 1 UNIT OF THE       *
000600*  CURRENCY = FX-RATE-TO-EUR-I EUR.  GAMEPRC LOADS THE WHOLE FILE  *
000700*  INTO FXRATE-TABLE (050-LOAD-FXRATE-TABLE); IF THE FILE IS       *
000800*  EMPTY OR CANNOT BE OPENED, THE TWELVE FALLBACK RATES BUILT      *
000900*  INTO GAMEPRC'S WORKING-STORAGE ARE USED INSTEAD.                *
001000*  R.CH. 03/2021  -  ORIGINAL LAYOUT                               *
001100*================================================================*
001200 01  FX-RATE-ITEM-I.
001300     05  FX-CURRENCY-I               PIC X(03).
001400     05  FX-RATE-TO-EUR-I            PIC 9(03)V9(06).
001500*
001600*    RESERVED FOR FUTURE EXPANSION OF THE RATE FEED
001700     05  FILLER                      PIC X(02).
