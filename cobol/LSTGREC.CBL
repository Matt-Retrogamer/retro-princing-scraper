000100******************************************************************
000200*================================================================*
000300*        RECORD OF MARKETPLACE SOLD-LISTINGS FEED                 *
000400*================================================================*
000500*  ONE ROW PER CANDIDATE SOLD LISTING FOR AN INVENTORY ROW.        *
000600*  FEED IS SORTED BY LST-ROW-INDEX - GAMEPRC LOADS THE WHOLE FILE  *
000700*  INTO LISTING-TABLE (070-LOAD-LISTINGS-TABLE) AND SCANS IT FOR   *
000800*  EACH INVENTORY ROW IN TURN.                                     *
000900*  R.CH. 03/2021  -  ORIGINAL LAYOUT                               *
001000*================================================================*
001100 01  LISTING-ITEM-I.
001200     05  LI-ROW-INDEX-I              PIC 9(05).
001300     05  LI-TITLE-I                  PIC X(60).
001400     05  LI-PRICE-I                  PIC S9(05)V99.
001500     05  LI-CURRENCY-I               PIC X(03).
001600     05  LI-SHIPPING-I               PIC S9(04)V99.
001700     05  LI-SOLD-DATE-I              PIC X(10).
001800     05  LI-CONDITION-I              PIC X(15).
001900*
002000*    RESERVED FOR FUTURE EXPANSION OF THE FEED
002100     05  FILLER                      PIC X(04).
