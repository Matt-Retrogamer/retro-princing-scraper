000100******************************************************************
000200*================================================================*
000300*        RECORD OF PRICE-GUIDE (LOOSE / CIB) TABLE                 *
000400*================================================================*
000500*  ONE ROW PER (PLATFORM, TITLE) - VALUES QUOTED IN US DOLLARS.    *
000600*  A ZERO QUOTE MEANS "NOT QUOTED", NOT "FREE".                    *
000700*  FEED IS SORTED BY PG-PLATFORM-I THEN PG-TITLE-I - GAMEPRC LOADS *
001000*  THE WHOLE FILE INTO PRICEGUIDE-TABLE (060-LOAD-PRICEGUIDE-      *
001100*  TABLE), ASCENDING KEY ON THE SAME TWO FIELDS, AND SEARCHES IT   *
001200*  WITH SEARCH ALL.                                                *
001300*  R.CH. 03/2021  -  ORIGINAL LAYOUT                               *
001400*================================================================*
001500 01  PRICE-GUIDE-ITEM-I.
001600     05  PG-PLATFORM-I               PIC X(20).
001700     05  PG-TITLE-I                  PIC X(40).
001800     05  PG-LOOSE-USD-I              PIC S9(05)V99.
001900     05  PG-CIB-USD-I                PIC S9(05)V99.
002000*
002100*    RESERVED FOR FUTURE EXPANSION OF THE GUIDE
002200     05  FILLER                      PIC X(02).
