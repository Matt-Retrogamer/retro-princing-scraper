000100******************************************************************
000200*================================================================*
000300*        RECORD OF GAME COLLECTION INVENTORY FILE                 *
000400*================================================================*
000500*  ONE ROW PER COLLECTIBLE ITEM (GAME, BOX-ONLY, ACCESSORY).       *
000600*  THE SAME LAYOUT IS USED FOR INVENTORY-IN AND INVENTORY-OUT -    *
000700*  ONLINE-ESTIMATE-EUR AND CALC-DETAILS ARE BLANK ON THE WAY IN    *
000800*  AND POPULATED BY GAMEPRC ON THE WAY OUT.                        *
000900*  R.CH. 03/2021  -  ORIGINAL LAYOUT                               *
001000*  R.CH. 09/2021  -  ADDED PACKAGING-STATE-WS (WORKING FIELD ONLY, *
001100*                    NOT PART OF THE FIXED RECORD - SEE GAMEPRC)   *
001200*================================================================*
001300 01  GAME-ITEM-WS.
001400     05  GI-ROW-INDEX                PIC 9(05).
001500*
001600*    COLLECTION/PLATFORM DETAILS
001700     05  GI-PLATFORM-DETAILS.
001800         10  GI-PLATFORM             PIC X(20).
001900         10  GI-ITEM-TYPE            PIC X(10).
002000         10  GI-TITLE                PIC X(40).
002100*
002200*    CONDITION / RARITY - CARRIED THROUGH UNCHANGED
002300     05  GI-CONDITION-DETAILS.
002400         10  GI-CONDITION-TEXT       PIC X(15).
002500         10  GI-RARITY               PIC X(12).
002600*
002700*    OWNER'S OWN ESTIMATE - CARRIED THROUGH UNCHANGED
002800     05  GI-LOCAL-ESTIMATE-EUR       PIC S9(05)V99.
002900*
003000*    COMPLETENESS INDICATORS
003100     05  GI-COMPLETENESS.
003200         10  GI-HAS-BOX              PIC X(01).
003300             88  GI-BOX-YES              VALUE 'Y'.
003400             88  GI-BOX-NO               VALUE 'N'.
003500         10  GI-HAS-MANUAL           PIC X(01).
003600             88  GI-MANUAL-YES           VALUE 'Y'.
003700             88  GI-MANUAL-NO            VALUE 'N'.
003800         10  GI-HAS-INSERT           PIC X(01).
003900             88  GI-INSERT-YES           VALUE 'Y'.
004000             88  GI-INSERT-NO            VALUE 'N'.
004100         10  GI-HAS-GAME             PIC X(01).
004200             88  GI-GAME-YES             VALUE 'Y'.
004300             88  GI-GAME-NO              VALUE 'N'.
004400*
004500     05  GI-NOTES                    PIC X(30).
004600*
004700*    REGION AT INPUT TIME MAY BE BLANK OR A RAW SYNONYM -
004800*    GAMEPRC NORMALIZES IT IN PLACE TO PAL/NTSC-U/NTSC-J
004900     05  GI-REGION                   PIC X(06).
005000         88  GI-REGION-PAL               VALUE 'PAL   '.
005100         88  GI-REGION-NTSCU             VALUE 'NTSC-U'.
005200         88  GI-REGION-NTSCJ             VALUE 'NTSC-J'.
005300*
005400*    ENRICHED ON OUTPUT ONLY - SPACE-FILLED ON THE WAY IN
005500     05  GI-ONLINE-ESTIMATE-EUR      PIC S9(05)V99.
005600     05  GI-CALC-DETAILS             PIC X(200).
005700*
005800*    PAD TO THE 370-BYTE FIXED RECORD LENGTH
005900     05  FILLER                      PIC X(14).
