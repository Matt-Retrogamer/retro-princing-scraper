000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200******************************************************************
000300*================================================================*
000400*                                                                *
000500*   G A M E P R C   -   GAME COLLECTION PRICE ENRICHMENT RUN     *
000600*                                                                *
000700*================================================================*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    GAMEPRC.
001000 AUTHOR.        R. C. HOLLOWAY.
001100 INSTALLATION.  COBOL DEV CENTER.
001200 DATE-WRITTEN.  03/15/89.
001300 DATE-COMPILED. 03/15/89.
001400 SECURITY.      NON-CONFIDENTIAL.
001500*----------------------------------------------------------------*
001600*  READS THE OWNER'S GAME-COLLECTION INVENTORY FILE AND ENRICHES *
001700*  EACH ROW WITH AN ON-LINE PRICE ESTIMATE, BLENDING A FEED OF    *
001800*  MARKETPLACE SOLD-LISTINGS AND A PUBLISHED LOOSE/CIB PRICE      *
001900*  GUIDE.  BOTH SOURCES ARE CONVERTED TO EUR BEFORE THEY ARE      *
002000*  COMBINED.  A CONTROL SUMMARY IS PRINTED AT THE END OF THE RUN. *
002100*----------------------------------------------------------------*
002200*  CHANGE LOG                                                    *
002300*----------------------------------------------------------------*
002400*  DATE     INIT  TICKET    DESCRIPTION                          *
002500*  -------- ----  --------  ------------------------------------ *GC0000
002600*  03/15/89 RCH   GC-0001   ORIGINAL CODING - MARKETPLACE ONLY.   *GC0001
002700*  07/02/89 RCH   GC-0004   ADDED PRICE-GUIDE LOOKUP (2000-REC).  *GC0004
002800*  11/19/89 RCH   GC-0009   WEIGHTED COMBINE OF BOTH SOURCES.     *GC0009
002900*  02/08/90 JSA   GC-0013   FXRATE-TABLE NOW LOADED FROM FXRIN    *GC0013
003000*                           INSTEAD OF BEING HARD-CODED.          *GC0013
003100*  06/27/90 JSA   GC-0017   FALLBACK RATE TABLE ADDED FOR THE     *GC0017
003200*                           CASE WHERE FXRIN IS EMPTY.            *GC0017
003300*  01/14/91 RCH   GC-0022   LOT / BUNDLE LISTINGS NOW EXCLUDED.   *GC0022
003400*  09/30/91 MOK   GC-0028   BOX-ONLY / MANUAL-ONLY LISTINGS NOW   *GC0028
003500*                           EXCLUDED FROM THE AVERAGE.            *GC0028
003600*  04/11/92 MOK   GC-0034   STRICT-REGION OPTION (UPSI-0) ADDED.  *GC0034
003700*  10/05/92 RCH   GC-0041   RELAXED-PACKAGING FALLBACK STRATEGY   *GC0041
003800*                           ADDED WHEN STRICT FILTER FINDS NONE.  *GC0041
003900*  03/22/93 JSA   GC-0047   PACKAGING-STATE DERIVATION REWORKED   *GC0047
004000*                           TO MATCH THE REVISED INTAKE FORM.     *GC0047
004100*  08/17/93 MOK   GC-0052   PROGRESS LINES ADDED TO SUMMARY-OUT.  *GC0052
004200*  02/09/94 RCH   GC-0058   AVG/MIN/MAX NOW SUPPRESSED WHEN NO    *GC0058
004300*                           ITEM PRICED SUCCESSFULLY.             *GC0058
004400*  07/28/94 JSA   GC-0063   CURRENCY SYMBOL NORMALIZATION ($, GBP *GC0063
004500*                           AND YEN) ADDED BEFORE THE RATE LOOKUP. *GC0063
004600*  01/11/95 MOK   GC-0069   SHIP-COST-INCLUDED SWITCH (UPSI-0)    *GC0069
004700*                           WIRED INTO THE MARKETPLACE PRICER.    *GC0069
004800*  06/30/95 RCH   GC-0074   MARKETPLACE-ONLY / GUIDE-ONLY RUN     *GC0074
004900*                           OPTIONS ADDED (UPSI-1, UPSI-2).       *GC0074
005000*  12/02/96 JSA   GC-0081   LISTING AND PRICE-GUIDE TABLES MOVED  *GC0081
005100*                           TO IN-MEMORY LOAD-AND-SEARCH.         *GC0081
005200*  09/14/98 MOK   GC-0088   Y2K - WS-DATE EXPANDED TO A 4-DIGIT   *GC0088
005300*                           CENTURY; NO 2-DIGIT YEAR MATH LEFT.   *GC0088
005400*  03/01/99 MOK   GC-0091   Y2K - VERIFIED AGAINST CENTURY-ROLL   *GC0091
005500*                           TEST DECK; NO FURTHER CHANGES NEEDED. *GC0091
005600*  11/20/00 RCH   GC-0096   WEIGHT NORMALIZATION ADDED FOR THE    *GC0096
005700*                           CASE WHERE WEIGHTS DO NOT SUM TO 1.   *GC0096
005800*  05/16/02 TLV   GC-0103   KEYWORD SEARCH REWRITTEN AS A PLAIN   *GC0103
005900*                           PERFORM VARYING SCAN (NO FUNCTIONS).  *GC0103
006000*  10/09/03 TLV   GC-0109   REGION-CONFLICT CHECK ADDED TO THE    *GC0109
006100*                           STRICT-REGION FILTER.                 *GC0109
006200*  04/02/05 TLV   GC-0117   CALC-DETAILS CONDENSATION TEXT ADDED  *GC0117
006300*                           FOR BOTH SOURCES AND THE FINAL BLEND. *GC0117
006400*  02/20/07 TLV   GC-0126   CLOSING REVIEW - NO LOGIC CHANGES.    *GC0126
006410*  06/03/08 RCH   GC-0131   PLATFORM NAME NORMALIZED TO THE SHOP  *GC0131
006420*                           CATALOG SPELLING (NES/SNES/ETC.),     *GC0131
006430*                           NOT JUST UPPER-CASED.                 *GC0131
006440*  11/14/08 MOK   GC-0134   ADDED CASE-ONLY/NO-GAME/NO-CARTRIDGE/  *GC0134
006450*                           EMPTY-BOX TO THE BOX-ONLY KEYWORD SET.*GC0134
006460*  02/27/09 MOK   GC-0136   DROPPED THE RANGE-AVERAGE STEP FROM   *GC0136
006470*                           THE GUIDE LOOKUP - IT WAS OVERWRITING *GC0136
006480*                           THE CIB/LOOSE QUOTE SELECTION ABOVE   *GC0136
006490*                           IT WHENEVER BOTH QUOTES WERE PRESENT. *GC0136
006492*  05/19/09 JSA   GC-0139   MARKETPLACE PRICER NOW TRIES A SECOND  *GC0139
006493*                           RELAXED-LANGUAGE PASS BEFORE THE OLD  *GC0139
006494*                           RELAXED-PACKAGING PASS, AND RECORDS   *GC0139
006495*                           WHICH PASS WON IN THE DETAILS TEXT    *GC0139
006496*                           ALONG WITH REGION AND SHIP-COST FLAG. *GC0139
006497*                           SKIPPED ITEMS NOW CARRY DETAILS TEXT  *GC0139
006498*                           INSTEAD OF BLANKS.  REGION-CONFLICT   *GC0139
006499*                           EXCLUDE CHECK NOW SCANS THE FULL      *GC0139
006500*                           FOUR-KEYWORD SET PER SIDE, NOT ONE.   *GC0139
006502*                           UNRESOLVED LISTING CURRENCY NOW       *GC0139
006504*                           EXCLUDES THE LISTING INSTEAD OF       *GC0139
006506*                           PRICING IT AT ZERO.  STANDALONE       *GC0139
006508*                           COUNTERS/SWITCHES MOVED TO 77-LEVELS. *GC0139
006509*  03/02/10 RCH   GC-0140   CALC-DETAILS NOW CARRIES AN ITEM       *GC0140
006510*                           HEADER (TITLE/PLATFORM/PACKAGING/     *GC0140
006511*                           REGION) AND A FINAL-BLEND SEGMENT     *GC0140
006512*                           NAMING THE ACTUAL WEIGHT SPLIT AND    *GC0140
006513*                           THE FINAL EUR FIGURE, NOT JUST THE    *GC0140
006514*                           BLEND LABEL.  GUIDE-ONLY RUNS NOW     *GC0140
006515*                           CLEAR THE MARKETPLACE FRAGMENT THE    *GC0140
006516*                           SAME WAY MARKETPLACE-ONLY RUNS CLEAR  *GC0140
006517*                           THE GUIDE FRAGMENT.  JPY FALLBACK     *GC0140
006518*                           RATE HARD-CODED TO ITS TRUE 0.0061 -  *GC0140
006519*                           THE 9(03)V9(03) FALLBACK ROW CANNOT   *GC0140
006520*                           HOLD THE 4TH DECIMAL.  ACCESSORY-ONLY *GC0140
006521*                           ROWS CAN NOW BE PRICED WHEN UPSI-3 IS *GC0140
006522*                           ON (INCLUDE-NON-GAME-ITEMS).  "GAMES  *GC0140
006523*                           X" ADDED TO THE LOT/BUNDLE EXCLUDE    *GC0140
006524*                           KEYWORD SET.                         *GC0140
006525*  08/10/26 RCH   GC-0141   SIX FD ENTRIES WERE MISSING RECORD    *GC0141
006526*                           CONTAINS AND DATA RECORD IS CLAUSES - *GC0141
006527*                           ADDED FOR ALL SIX (INVENTORY-IN,      *GC0141
006528*                           LISTINGS-IN, PRICEGUIDE-IN,           *GC0141
006529*                           FXRATES-IN, INVENTORY-OUT,            *GC0141
006530*                           SUMMARY-OUT).  PROCEDURE DIVISION     *GC0141
006531*                           COMMENTARY EXPANDED THROUGHOUT - NO   *GC0141
006532*                           LOGIC CHANGED.                       *GC0141
006533*----------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007150     SYMBOLIC CHARACTERS FC-POUND-SIGN IS 156
007160                          FC-EURO-SIGN  IS 157
007170                          FC-YEN-SIGN   IS 158
007200     UPSI-0 ON STATUS IS SHIP-COST-INCLUDED
007300             OFF STATUS IS SHIP-COST-EXCLUDED
007400     UPSI-1 ON STATUS IS MARKETPLACE-ONLY-RUN
007450     UPSI-2 ON STATUS IS PRICEGUIDE-ONLY-RUN
007480     UPSI-3 ON STATUS IS INCLUDE-NON-GAME-ITEMS.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT INVENTORY-IN  ASSIGN TO INVIN
007900            FILE STATUS IS FS-INVIN-STATUS.
008000     SELECT LISTINGS-IN   ASSIGN TO LSTIN
008100            FILE STATUS IS FS-LSTIN-STATUS.
008200     SELECT PRICEGUIDE-IN ASSIGN TO PGDIN
008300            FILE STATUS IS FS-PGDIN-STATUS.
008400     SELECT FXRATES-IN    ASSIGN TO FXRIN
008500            FILE STATUS IS FS-FXRIN-STATUS.
008600     SELECT INVENTORY-OUT ASSIGN TO INVOUT
008700            FILE STATUS IS FS-INVOUT-STATUS.
008800     SELECT SUMMARY-OUT   ASSIGN TO SUMOUT
008900            FILE STATUS IS FS-SUMOUT-STATUS.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  INVENTORY-IN
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F
009420     RECORD CONTAINS 370 CHARACTERS
009440     DATA RECORD IS INVENTORY-IN-REC.
009500     COPY GAMEREC REPLACING ==GAME-ITEM-WS== BY ==INVENTORY-IN-REC==.
009600 FD  LISTINGS-IN
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F
009820     RECORD CONTAINS 105 CHARACTERS
009840     DATA RECORD IS LISTING-ITEM-I.
009900     COPY LSTGREC.
010000 FD  PRICEGUIDE-IN
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F
010220     RECORD CONTAINS 74 CHARACTERS
010240     DATA RECORD IS PRICE-GUIDE-ITEM-I.
010300     COPY PRGDREC.
010400 FD  FXRATES-IN
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F
010620     RECORD CONTAINS 12 CHARACTERS
010640     DATA RECORD IS FX-RATE-ITEM-I.
010700     COPY FXRTREC.
010800 FD  INVENTORY-OUT
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F
011020     RECORD CONTAINS 370 CHARACTERS
011040     DATA RECORD IS INVENTORY-OUT-REC.
011100     COPY GAMEREC REPLACING ==GAME-ITEM-WS== BY ==INVENTORY-OUT-REC==.
011200 FD  SUMMARY-OUT
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F
011420     RECORD CONTAINS 132 CHARACTERS
011440     DATA RECORD IS SUMMARY-OUT-REC.
011500 01  SUMMARY-OUT-REC                 PIC X(132).
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------------*
011800*    FILE STATUS CODES AND END-OF-FILE CONDITIONS                *
011900*----------------------------------------------------------------*
012000 01  WS-FILE-STATUS-CODES.
012100     05  FS-INVIN-STATUS             PIC X(02).
012200         88  FS-INVIN-OK                 VALUE '00'.
012300         88  FS-INVIN-EOF                VALUE '10'.
012400     05  FS-LSTIN-STATUS              PIC X(02).
012500         88  FS-LSTIN-OK                 VALUE '00'.
012600         88  FS-LSTIN-EOF                VALUE '10'.
012700     05  FS-PGDIN-STATUS              PIC X(02).
012800         88  FS-PGDIN-OK                 VALUE '00'.
012900         88  FS-PGDIN-EOF                VALUE '10'.
013000     05  FS-FXRIN-STATUS              PIC X(02).
013100         88  FS-FXRIN-OK                 VALUE '00'.
013200         88  FS-FXRIN-EOF                VALUE '10'.
013300     05  FS-INVOUT-STATUS             PIC X(02).
013400         88  FS-INVOUT-OK                VALUE '00'.
013500     05  FS-SUMOUT-STATUS             PIC X(02).
013600         88  FS-SUMOUT-OK                VALUE '00'.
013650     05  FILLER                      PIC X(02).
013700*----------------------------------------------------------------*
013800*    RUN SWITCHES                                                *
013900*----------------------------------------------------------------*
014000 01  SW-SWITCHE-VARS.
014100     05  SW-END-OF-FILE               PIC X(01)   VALUE 'N'.
014200         88  NO-MORE-INVENTORY            VALUE 'Y'.
014300     05  SW-PRICEGUIDE-EMPTY           PIC X(01)   VALUE 'N'.
014400         88  PRICEGUIDE-IS-EMPTY           VALUE 'Y'.
014500     05  SW-PROCESSABLE                PIC X(01)   VALUE 'N'.
014600         88  ITEM-IS-PROCESSABLE           VALUE 'Y'.
014700     05  SW-MKT-SUCCESS                PIC X(01)   VALUE 'N'.
014800         88  MARKETPLACE-PRICED            VALUE 'Y'.
014900     05  SW-PG-SUCCESS                 PIC X(01)   VALUE 'N'.
015000         88  PRICEGUIDE-PRICED             VALUE 'Y'.
015100     05  SW-KEYWORD-FOUND              PIC X(01)   VALUE 'N'.
015200         88  KEYWORD-WAS-FOUND             VALUE 'Y'.
015300     05  SW-FILTER-RESULT              PIC X(08)   VALUE SPACES.
015400         88  LISTING-PASSED-FILTER         VALUE SPACES.
015500     05  SW-FXRATE-FOUND               PIC X(01)   VALUE 'N'.
015600         88  FXRATE-WAS-FOUND              VALUE 'Y'.
015700     05  SW-PG-ROW-FOUND               PIC X(01)   VALUE 'N'.
015800         88  PRICEGUIDE-ROW-FOUND          VALUE 'Y'.
015860     05  FILLER                      PIC X(02).
015900*----------------------------------------------------------------*
016000*    COUNTERS AND TABLE SUBSCRIPTS - ALL BINARY                  *
016100*----------------------------------------------------------------*
016200 01  WS-CONTADORES.
016300     05  WS-TOTAL-INVENTORY-RECS     PIC S9(05)   COMP VALUE 0.
016400     05  WS-ITEM-SEQUENCE-NO         PIC S9(05)   COMP VALUE 0.
016500     05  WS-FXRATE-IDX               PIC S9(04)   COMP VALUE 0.
016600     05  WS-FXRATE-MAX               PIC S9(04)   COMP VALUE 0.
016700     05  WS-PRICEGUIDE-IDX           PIC S9(04)   COMP VALUE 0.
016800     05  WS-PRICEGUIDE-MAX           PIC S9(04)   COMP VALUE 0.
016900     05  WS-LISTING-IDX              PIC S9(04)   COMP VALUE 0.
017000     05  WS-LISTING-MAX              PIC S9(04)   COMP VALUE 0.
017100     05  WS-LISTING-SCAN-IDX         PIC S9(04)   COMP VALUE 0.
017300     05  WS-ACCEPT-COUNT             PIC S9(02)   COMP VALUE 0.
017400     05  WS-SEARCH-POS               PIC S9(04)   COMP VALUE 0.
017500     05  WS-SEARCH-TEXT-LEN          PIC S9(04)   COMP VALUE 0.
017600     05  WS-SEARCH-KEY-LEN           PIC S9(04)   COMP VALUE 0.
017700     05  WS-SCAN-STOP                PIC S9(04)   COMP VALUE 0.
017800     05  WS-KEYWORD-TBL-IDX          PIC S9(02)   COMP VALUE 0.
017850     05  FILLER                      PIC X(02).
017900 01  CTL-CONTADORES.
018000     05  CNT-READ                    PIC 9(05)    VALUE 0.
018100     05  CNT-PROCESSABLE             PIC 9(05)    VALUE 0.
018200     05  CNT-SKIPPED                 PIC 9(05)    VALUE 0.
018300     05  CNT-SUCCESS                 PIC 9(05)    VALUE 0.
018400     05  CNT-FAILED                  PIC 9(05)    VALUE 0.
018405     05  FILLER                      PIC X(02).
018410*----------------------------------------------------------------*
018420*    DISPLAY-USAGE COPIES OF THE BINARY COUNTERS SO THEY CAN BE   *
018430*    EDITED INTO CALC-DETAILS AND THE PROGRESS LINE WITH STRING   *
018440*    (A COMP ITEM MAY NOT BE A STRING OPERAND).                   *
018450*----------------------------------------------------------------*
018460 01  WS-EDIT-FIELDS.
018470     05  WS-EDIT-COUNT               PIC 9(02)    VALUE 0.
018480     05  WS-EDIT-SEQ                 PIC 9(05)    VALUE 0.
018490     05  WS-EDIT-TOTAL               PIC 9(05)    VALUE 0.
018495     05  WS-EDIT-PCT-MKT             PIC 9(03)    VALUE 0.
018497     05  WS-EDIT-PCT-PG              PIC 9(03)    VALUE 0.
018500     05  WS-EDIT-PRICE               PIC ZZZZ9.99 VALUE 0.
018505     05  FILLER                      PIC X(02).
018510*----------------------------------------------------------------*
018600*    MONEY AND WEIGHT WORK AREAS - ZONED DISPLAY, NOT PACKED     *
018700*----------------------------------------------------------------*
018800 01  WS-MONEY-VARS.
018900     05  WS-MKT-ESTIMATE-EUR         PIC S9(05)V99 VALUE 0.
019000     05  WS-PG-ESTIMATE-EUR          PIC S9(05)V99 VALUE 0.
019100     05  WS-FINAL-ESTIMATE-EUR       PIC S9(05)V99 VALUE 0.
019200     05  WS-ACCEPT-TOTAL-EUR         PIC S9(07)V99 VALUE 0.
019300     05  WS-ONE-LISTING-EUR          PIC S9(05)V99 VALUE 0.
019400     05  WS-GUIDE-LOW-USD            PIC S9(05)V99 VALUE 0.
019500     05  WS-GUIDE-HIGH-USD           PIC S9(05)V99 VALUE 0.
019600     05  WS-GUIDE-QUOTE-USD          PIC S9(05)V99 VALUE 0.
019700     05  WS-CONVERT-AMOUNT           PIC S9(07)V99 VALUE 0.
019800     05  WS-CONVERT-RESULT           PIC S9(07)V99 VALUE 0.
019900     05  WS-WEIGHT-MKT               PIC 9(01)V999 VALUE .700.
020000     05  WS-WEIGHT-PG                PIC 9(01)V999 VALUE .300.
020100     05  WS-WEIGHT-SUM               PIC 9(01)V999 VALUE 0.
020200     05  WS-SUM-PRICE-EUR            PIC 9(09)V99 VALUE 0.
020300     05  AVG-PRICE-EUR               PIC 9(05)V99 VALUE 0.
020400     05  MIN-PRICE-EUR               PIC 9(05)V99 VALUE 0.
020500     05  MAX-PRICE-EUR               PIC 9(05)V99 VALUE 0.
020550     05  FILLER                      PIC X(02).
020600*----------------------------------------------------------------*
020700*    PACKAGING STATE DERIVED FOR EACH INVENTORY ROW               *
020800*----------------------------------------------------------------*
020900 01  WS-PACKAGING-STATE-WS           PIC X(07)   VALUE SPACES.
021000     88  WS-PKG-CIB                      VALUE 'CIB    '.
021100     88  WS-PKG-LOOSE                    VALUE 'LOOSE  '.
021150     88  WS-PKG-ACCESSORY                 VALUE 'ACCSRY '.
021200     88  WS-PKG-UNKNOWN                   VALUE 'UNKNOWN'.
021300*----------------------------------------------------------------*
021400*    CALC-DETAILS CONDENSATION BUILD AREAS - ONE FRAGMENT PER     *
021410*    PIECE OF THE PER-ITEM DETAILS LINE (HEADER/MARKETPLACE/      *
021420*    PRICE GUIDE/FINAL BLEND), EACH SIZED TO ITS OWN CONTENT SO   *
021430*    THE FOUR TOGETHER FIT THE 200-BYTE CALC-DETAILS FIELD        *
021440*    (GC-0140).                                                   *
021500*----------------------------------------------------------------*
021600 01  WS-ITEM-HDR-BUILD               PIC X(44)   VALUE SPACES.
021650 01  WS-MKT-FRAG-BUILD               PIC X(50)   VALUE SPACES.
021700 01  WS-PG-FRAG-BUILD                PIC X(42)   VALUE SPACES.
021750 01  WS-WEIGHT-LINE-BUILD            PIC X(12)   VALUE SPACES.
021770 01  WS-MKT-AMT-TEXT                 PIC X(07)   VALUE SPACES.
021780 01  WS-PG-AMT-TEXT                  PIC X(07)   VALUE SPACES.
021800 01  WS-FINAL-FRAG-BUILD             PIC X(54)   VALUE SPACES.
021900 01  WS-CALC-DETAILS-LINE            PIC X(200)  VALUE SPACES.
022000*----------------------------------------------------------------*
022100*    HAND-ROLLED CASE-INSENSITIVE SUBSTRING SEARCH WORK AREAS     *
022200*----------------------------------------------------------------*
022300 01  WS-SEARCH-SCRATCH.
022400     05  WS-SEARCH-TEXT              PIC X(60)   VALUE SPACES.
022500     05  WS-SEARCH-TEXT-UC           PIC X(60)   VALUE SPACES.
022600     05  WS-SEARCH-KEYWORD           PIC X(30)   VALUE SPACES.
022700     05  WS-SEARCH-KEYWORD-UC        PIC X(30)   VALUE SPACES.
022750     05  FILLER                      PIC X(02).
022800 01  WS-UPPER-ALPHABET               PIC X(26)
022900         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023000 01  WS-LOWER-ALPHABET               PIC X(26)
023100         VALUE 'abcdefghijklmnopqrstuvwxyz'.
023200*----------------------------------------------------------------*
023300*    CURRENCY CODE NORMALIZATION WORK AREA                       *
023400*----------------------------------------------------------------*
023500 01  WS-CURRENCY-WORK.
023600     05  WS-CURRENCY-RAW             PIC X(03)   VALUE SPACES.
023700     05  WS-CURRENCY-CODE            PIC X(03)   VALUE SPACES.
023750     05  FILLER                      PIC X(02).
023760*----------------------------------------------------------------*
023770*    PLATFORM-NAME NORMALIZATION WORK AREA - HOLDS THE UPPER-     *
023780*    CASED COPY OF GI-PLATFORM USED FOR THE EVALUATE BELOW, SO    *
023790*    THE ORIGINAL CAN STILL BE OVERWRITTEN WITH THE SHOP'S OWN    *
023791*    MIXED-CASE CANONICAL SPELLING (GC-0131).                     *
023792*----------------------------------------------------------------*
023793 01  WS-PLATFORM-WORK.
023794     05  WS-PLATFORM-UC              PIC X(20)   VALUE SPACES.
023795     05  FILLER                      PIC X(02).
023800*----------------------------------------------------------------*
023900*    FALLBACK EUR CONVERSION RATES - USED ONLY WHEN FXRIN IS      *
024000*    EMPTY OR WILL NOT OPEN.  REDEFINED AS A TABLE BELOW SO       *
024100*    050-LOAD-FXRATE-TABLE CAN MOVE IT STRAIGHT INTO              *
024200*    FXRATE-TABLE ONE ROW AT A TIME.                              *
024300*----------------------------------------------------------------*
024400 01  WS-FX-FALLBACK-LIST.
024500     05  FILLER           PIC X(09) VALUE 'EUR001000'.
024600     05  FILLER           PIC X(09) VALUE 'USD000920'.
024700     05  FILLER           PIC X(09) VALUE 'GBP001170'.
024800     05  FILLER           PIC X(09) VALUE 'JPY000006'.
024900     05  FILLER           PIC X(09) VALUE 'CHF001050'.
025000     05  FILLER           PIC X(09) VALUE 'CAD000680'.
025100     05  FILLER           PIC X(09) VALUE 'AUD000600'.
025200     05  FILLER           PIC X(09) VALUE 'SEK000087'.
025300     05  FILLER           PIC X(09) VALUE 'NOK000084'.
025400     05  FILLER           PIC X(09) VALUE 'DKK000130'.
025500     05  FILLER           PIC X(09) VALUE 'PLN000230'.
025600     05  FILLER           PIC X(09) VALUE 'CZK000040'.
025700 01  WS-FX-FALLBACK-TABLE REDEFINES WS-FX-FALLBACK-LIST.
025800     05  WS-FX-FALLBACK-ROW         OCCURS 12 TIMES.
025900         10  WS-FB-CURRENCY         PIC X(03).
026000         10  WS-FB-RATE             PIC 9(03)V9(03).
026100*                                                  NOTE - JPY'S
026200*    TRUE RATE IS 0.0061; THIS TABLE IS ONLY 9(03)V9(03) WIDE SO
026300*    THE ROW BELOW CARRIES THE TRUNCATED 000.006 - 055-FALLBACK-
026400*    ONE-ROW HARD-CODES THE CORRECT 0.0061 FOR JPY RATHER THAN
026450*    COMPUTING IT FROM THIS ROW (GC-0140).
026500*----------------------------------------------------------------*
026600*    IN-MEMORY TABLES LOADED FROM THE THREE REFERENCE FILES       *
026700*----------------------------------------------------------------*
026800 01  FXRATE-TABLE.
026900     05  FXRATE-ROW                 OCCURS 20 TIMES
027000                                     INDEXED BY FX-IDX.
027100         10  FXT-CURRENCY           PIC X(03).
027200         10  FXT-RATE-TO-EUR        PIC 9(03)V9(06).
027250         10  FILLER                 PIC X(02).
027300 01  PRICEGUIDE-TABLE.
027400     05  PRICEGUIDE-ROW             OCCURS 2000 TIMES
027500                                     ASCENDING KEY IS PGT-PLATFORM
027600                                                      PGT-TITLE
027700                                     INDEXED BY PG-IDX.
027800         10  PGT-PLATFORM           PIC X(20).
027900         10  PGT-TITLE              PIC X(40).
028000         10  PGT-LOOSE-USD          PIC S9(05)V99.
028100         10  PGT-CIB-USD            PIC S9(05)V99.
028150         10  FILLER                 PIC X(02).
028200 01  LISTING-TABLE.
028300     05  LISTING-ROW                OCCURS 5000 TIMES
028400                                     INDEXED BY LS-IDX.
028500         10  LST-ROW-INDEX          PIC 9(05).
028600         10  LST-TITLE              PIC X(60).
028700         10  LST-PRICE              PIC S9(05)V99.
028800         10  LST-CURRENCY           PIC X(03).
028900         10  LST-SHIPPING           PIC S9(04)V99.
029000         10  LST-SOLD-DATE          PIC X(10).
029100         10  LST-CONDITION          PIC X(15).
029150         10  FILLER                 PIC X(04).
029200*----------------------------------------------------------------*
029300*    UP TO 5 ACCEPTED LISTING PRICES (EUR), FOR THE AVERAGE       *
029400*----------------------------------------------------------------*
029500 01  WS-ACCEPTED-EUR-TABLE.
029600     05  WS-ACCEPTED-EUR            OCCURS 5 TIMES
029700                                     INDEXED BY AC-IDX
029800                                     PIC S9(05)V99.
029810*----------------------------------------------------------------*
029812*    REGION STRICT-CONFLICT EXCLUDE-KEYWORD TABLES (GC-0139) -    *
029814*    A PAL LISTING CONFLICTS IF THE TITLE NAMES NTSC-U, NTSC-J,   *
029816*    JAPAN OR USA OUTRIGHT; AN NTSC-U/NTSC-J LISTING CONFLICTS    *
029818*    IF THE TITLE NAMES PAL, EUR, EUROPEAN OR EUROPE OUTRIGHT.    *
029820*----------------------------------------------------------------*
029822 01  WS-REGION-EXCL-PAL-LIST.
029824     05  FILLER                 PIC X(10) VALUE 'NTSC-U'.
029826     05  FILLER                 PIC X(10) VALUE 'NTSC-J'.
029828     05  FILLER                 PIC X(10) VALUE 'JAPAN'.
029830     05  FILLER                 PIC X(10) VALUE 'USA'.
029832 01  WS-REGION-EXCL-PAL-TABLE REDEFINES WS-REGION-EXCL-PAL-LIST.
029834     05  WS-REGION-EXCL-PAL     PIC X(10) OCCURS 4 TIMES.
029836 01  WS-REGION-EXCL-NTSC-LIST.
029838     05  FILLER                 PIC X(10) VALUE 'PAL'.
029840     05  FILLER                 PIC X(10) VALUE 'EUR'.
029842     05  FILLER                 PIC X(10) VALUE 'EUROPEAN'.
029844     05  FILLER                 PIC X(10) VALUE 'EUROPE'.
029846 01  WS-REGION-EXCL-NTSC-TABLE REDEFINES WS-REGION-EXCL-NTSC-LIST.
029848     05  WS-REGION-EXCL-NTSC    PIC X(10) OCCURS 4 TIMES.
029850*----------------------------------------------------------------*
029852*    FOREIGN-LANGUAGE MARKER KEYWORDS FOR THE STRICT MARKETPLACE *
029854*    STRATEGY (GC-0139) - THE INVENTORY RECORD CARRIES NO        *
029856*    LANGUAGE OF ITS OWN TO MATCH AGAINST, SO THE STRICT PASS    *
029858*    SIMPLY LEAVES OUT ANY LISTING WHOSE TITLE NAMES ONE OF      *
029860*    THESE; THE RELAXED-LANGUAGE PASS DROPS THIS CHECK.          *
029862*----------------------------------------------------------------*
029864 01  WS-LANG-EXCL-LIST.
029866     05  FILLER                 PIC X(10) VALUE 'FRENCH'.
029868     05  FILLER                 PIC X(10) VALUE 'FRANCAIS'.
029870     05  FILLER                 PIC X(10) VALUE 'GERMAN'.
029872     05  FILLER                 PIC X(10) VALUE 'ITALIAN'.
029874     05  FILLER                 PIC X(10) VALUE 'SPANISH'.
029876 01  WS-LANG-EXCL-TABLE REDEFINES WS-LANG-EXCL-LIST.
029878     05  WS-LANG-EXCL           PIC X(10) OCCURS 5 TIMES.
029900*----------------------------------------------------------------*
030000*    WORKING COPY OF THE INVENTORY RECORD - ONE ROW IN FLIGHT     *
030100*----------------------------------------------------------------*
030200     COPY GAMEREC.
030300*----------------------------------------------------------------*
030400*    SYSTEM DATE (Y2K - FOUR-DIGIT CENTURY, NO 2-DIGIT MATH)      *
030500*----------------------------------------------------------------*
030600 01  WS-DATE-FIELDS.
030700     05  WS-RUN-DATE                PIC 9(08)   VALUE 0.
030800     05  WS-RUN-DATE-YY              REDEFINES WS-RUN-DATE
030900                                     PIC 9(02).
030910     05  WS-RUN-DATE-CCYY            REDEFINES WS-RUN-DATE
030920                                     PIC 9(04).
031000     05  FILLER                      PIC X(06).
031100*----------------------------------------------------------------*
031200*    SUMMARY-OUT REPORT LINES                                    *
031300*----------------------------------------------------------------*
031400 01  RPT-TITLE-LINE.
031500     05  RPT-TITLE-TEXT              PIC X(30)
031600                                     VALUE 'PRICE ENRICHMENT RUN SUMMARY'.
031700     05  FILLER                      PIC X(102).
031800 01  RPT-COUNT-LINE.
031900     05  RPT-COUNT-LABEL             PIC X(14)   VALUE SPACES.
032000     05  RPT-COUNT-VALUE             PIC ZZZZ9   VALUE 0.
032100     05  FILLER                      PIC X(113).
032200 01  RPT-STATS-LINE.
032300     05  RPT-STATS-LABEL             PIC X(14)   VALUE SPACES.
032400     05  RPT-STATS-VALUE             PIC ZZZZ9.99 VALUE 0.
032500     05  FILLER                      PIC X(110).
032600 01  RPT-PROGRESS-LINE.
032700     05  RPT-PROGRESS-TAG            PIC X(14)   VALUE SPACES.
032800     05  RPT-PROGRESS-RESULT         PIC X(02)   VALUE SPACES.
032900     05  FILLER                      PIC X(01)   VALUE SPACE.
033000     05  RPT-PROGRESS-TITLE          PIC X(40)   VALUE SPACES.
033100     05  FILLER                      PIC X(01)   VALUE SPACE.
033200     05  RPT-PROGRESS-PRICE          PIC X(10)   VALUE SPACES.
033300     05  FILLER                      PIC X(63)   VALUE SPACES.
033310*----------------------------------------------------------------*
033320*    STANDALONE 77-LEVEL COUNTERS AND SWITCHES - PULLED OUT OF    *
033330*    THEIR OLD 05-LEVEL HOMES UNDER WS-CONTADORES AND             *
033340*    SW-SWITCHE-VARS SO EACH STANDS ON ITS OWN, SHOP STYLE        *
033345*    (GC-0139).                                                   *
033350*----------------------------------------------------------------*
033355 77  SW-BOXONLY-SWITCH           PIC X(01)   VALUE 'N'.
033360     88  SW-ALLOW-BOXONLY            VALUE 'Y'.
033365 77  WS-FALLBACK-IDX             PIC S9(02)   COMP VALUE 0.
033370 77  WS-STRATEGY-USED            PIC X(20)   VALUE SPACES.
033380 77  WS-REGION-EXCL-IDX          PIC S9(02)   COMP VALUE 0.
033385 77  SW-LANG-SWITCH              PIC X(01)   VALUE 'N'.
033390     88  SW-ALLOW-FOREIGN-LANG       VALUE 'Y'.
033395 77  WS-SHIP-FLAG-TEXT           PIC X(02)   VALUE SPACES.
033400******************************************************************
034000 PROCEDURE DIVISION.
034060*================================================================*
034120*    THE PROCEDURE DIVISION FOLLOWS THE SAME NUMBERING HABIT AS  *
034180*    EVERY OTHER RUN IN THE SHOP - 0NNN FOR CONTROL/HOUSEKEEPING, *
034240*    1NNN FOR THE PER-ITEM ENRICHMENT LOGIC, 2NNN FOR THE SHARED  *
034300*    CONVERSION/NORMALIZATION UTILITIES, 8NNN FOR THE KEYWORD-    *
034360*    SEARCH SUBROUTINES, AND 900/999 FOR NORMAL AND ABNORMAL      *
034420*    TERMINATION.  NOTHING BELOW IS REACHED BY FALLING THROUGH -  *
034480*    EVERY PARAGRAPH IS EITHER PERFORMED OR GONE-TO BY NAME.      *
034540*================================================================*
034600 0000-MAIN-LOGIC.
034660*----------------------------------------------------------------*
034720*    TOP-LEVEL CONTROL ONLY - EVERY PARAGRAPH BELOW THIS ONE IS   *
034780*    REACHED ONLY BY PERFORM, NEVER BY FALLING INTO IT.           *
034840*    HOUSEKEEPING RUNS ONCE, THE MAINLINE RUNS ONCE PER INVENTORY *
034900*    ROW UNTIL THE DRIVER FILE IS EXHAUSTED, AND TERMINATION      *
034960*    RUNS ONCE TO CLOSE THE FILES AND WRITE THE FOOTER OF         *
035020*    SUMMARY-OUT.                                                 *
035080*----------------------------------------------------------------*
035140     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035200     PERFORM 100-MAINLINE THRU 100-EXIT
035260         UNTIL NO-MORE-INVENTORY.
035320     PERFORM 900-TERMINATE.
035380*================================================================*
035440 000-HOUSEKEEPING.
035500*----------------------------------------------------------------*
035560*    OPEN ALL SIX FILES, COUNT THE INVENTORY SO THE PROGRESS      *
035620*    LINES CAN SHOW "I OF N", LOAD THE THREE REFERENCE TABLES,    *
035680*    AND PRIME THE MAIN READ.                                     *
035740*                                                                  *
035800*    THE INVENTORY FILE IS OPENED AND CLOSED TWICE ON PURPOSE -    *
035860*    ONCE JUST TO RUN THE COUNTING PASS BELOW, AND AGAIN FOR THE   *
035920*    REAL ENRICHMENT PASS - SO THE PROGRESS TAG CAN SHOW THE       *
035980*    RUN TOTAL BEFORE THE FIRST REAL ROW IS EVER READ.             *
036040*----------------------------------------------------------------*
036100*    WS-RUN-DATE IS NOT WRITTEN ANYWHERE ON SUMMARY-OUT TODAY - IT
036160*    IS CAPTURED HERE FOR THE SAME REASON MANY HOUSEKEEPING
036220*    PARAGRAPHS IN THIS SHOP CAPTURE THE RUN DATE EARLY, SO IT IS
036280*    ALREADY SITTING IN WORKING-STORAGE IF A FUTURE TICKET ASKS
036340*    FOR IT ON THE REPORT.
036400     ACCEPT WS-RUN-DATE FROM DATE.
036460*    FIRST PASS - INVENTORY-IN ONLY, JUST TO GET A RECORD COUNT.
036520     OPEN INPUT  INVENTORY-IN.
036580     IF NOT FS-INVIN-OK
036640         GO TO 999-ERROR
036700     END-IF.
036760     PERFORM 040-COUNT-INVENTORY-RECORDS THRU 040-EXIT.
036820     CLOSE INVENTORY-IN.
036880*    SECOND PASS - ALL SIX FILES OPEN TOGETHER FOR THE REAL RUN.
036940     OPEN INPUT  INVENTORY-IN
037000                 LISTINGS-IN
037060                 PRICEGUIDE-IN
037120                 FXRATES-IN
037180          OUTPUT INVENTORY-OUT
037240                 SUMMARY-OUT.
037300     IF NOT FS-INVIN-OK OR NOT FS-LSTIN-OK OR NOT FS-PGDIN-OK
037360             OR NOT FS-FXRIN-OK OR NOT FS-INVOUT-OK
037420             OR NOT FS-SUMOUT-OK
037480         GO TO 999-ERROR
037540     END-IF.
037600*    LOAD ORDER MATTERS ONLY IN THE SENSE THAT THE WEIGHTS MUST BE
037660*    NORMALIZED BEFORE ANY ITEM IS PRICED - THE THREE TABLE LOADS
037720*    THEMSELVES ARE INDEPENDENT OF ONE ANOTHER.
037780     PERFORM 050-LOAD-FXRATE-TABLE    THRU 050-EXIT.
037840     PERFORM 060-LOAD-PRICEGUIDE-TABLE THRU 060-EXIT.
037900     PERFORM 070-LOAD-LISTINGS-TABLE  THRU 070-EXIT.
037960     PERFORM 045-NORMALIZE-WEIGHTS    THRU 045-EXIT.
038020     PERFORM 110-READ-NEXT-INVENTORY  THRU 110-EXIT.
038080 000-EXIT.
038140     EXIT.
038200*================================================================*
038260 040-COUNT-INVENTORY-RECORDS.
038320*----------------------------------------------------------------*
038380*    PASS ONE - COUNT THE RECORDS SO THE PROGRESS LINES WRITTEN   *
038440*    IN 1600-ACCUM-CONTROL-TOTALS CAN SHOW THE RUN TOTAL.          *
038500*    A STRAIGHT READ-UNTIL-AT-END LOOP, NOTHING IS KEPT FROM      *
038560*    THIS PASS EXCEPT THE COUNT ITSELF - THE SECOND OPEN IN       *
038620*    000-HOUSEKEEPING STARTS INVENTORY-IN OVER FROM THE TOP.       *
038680*----------------------------------------------------------------*
038740     MOVE 0 TO WS-TOTAL-INVENTORY-RECS.
038800     READ INVENTORY-IN
038860         AT END
038920             SET FS-INVIN-EOF TO TRUE
038980             GO TO 040-EXIT
039040     END-READ.
039100 040-COUNT-LOOP.
039160*    PLAIN READ-AND-COUNT, NO OTHER WORK - THIS PRE-PASS EXISTS
039220*    SOLELY SO 045-NORMALIZE-WEIGHTS AND THE SUMMARY-OUT TOTALS
039280*    LINE HAVE A RECORD COUNT BEFORE THE MAIN PASS EVER STARTS.
039340*    INVENTORY-IN IS CLOSED AND RE-OPENED BY 000-HOUSEKEEPING
039400*    BETWEEN THIS COUNTING PASS AND THE REAL PROCESSING PASS.
039460     ADD 1 TO WS-TOTAL-INVENTORY-RECS.
039520     READ INVENTORY-IN
039580         AT END
039640             SET FS-INVIN-EOF TO TRUE
039700             GO TO 040-EXIT
039760     END-READ.
039820     GO TO 040-COUNT-LOOP.
039880 040-EXIT.
039940*    NOTHING TO CLEAN UP HERE - THE FILE STAYS OPEN FOR
040000*    000-HOUSEKEEPING TO CLOSE AND RE-OPEN BEFORE 100-MAINLINE.
040060     EXIT.
040120*================================================================*
040180 045-NORMALIZE-WEIGHTS.
040240*----------------------------------------------------------------*
040300*    IF THE MARKETPLACE/GUIDE WEIGHTS DO NOT SUM TO 1, SCALE      *
040360*    THEM SO THEY DO (GC-0096).                                   *
040420*                                                                  *
040480*    THE TWO WEIGHTS LIVE IN WORKING-STORAGE, NOT A PARAMETER      *
040540*    FILE, SO A MISTYPED RECOMPILE OF THIS MODULE IS THE ONLY WAY  *
040600*    THEY EVER DRIFT OFF 1.000 - THE CHECK EXISTS SO THAT MISTAKE  *
040660*    PRODUCES A SILENTLY-RESCALED BLEND INSTEAD OF A PRICE THAT IS *
040720*    QUIETLY TOO HIGH OR TOO LOW BY THE SHORTFALL.                 *
040780*----------------------------------------------------------------*
040840     COMPUTE WS-WEIGHT-SUM = WS-WEIGHT-MKT + WS-WEIGHT-PG.
040900*    A SUM OF ZERO MEANS BOTH WEIGHTS WERE LEFT AT ZERO - THAT IS
040960*    TREATED AS "DO NOT RESCALE", NOT AS A DIVIDE-BY-ZERO CASE.
041020     IF WS-WEIGHT-SUM NOT = 1 AND WS-WEIGHT-SUM NOT = 0
041080         COMPUTE WS-WEIGHT-MKT ROUNDED =
041140                 WS-WEIGHT-MKT / WS-WEIGHT-SUM
041200         COMPUTE WS-WEIGHT-PG ROUNDED =
041260                 WS-WEIGHT-PG / WS-WEIGHT-SUM
041320     END-IF.
041380 045-EXIT.
041440     EXIT.
041500*================================================================*
041560 050-LOAD-FXRATE-TABLE.
041620*----------------------------------------------------------------*
041680*    LOAD FXRATES-IN INTO FXRATE-TABLE.  IF THE FILE IS EMPTY     *
041740*    (AT END ON THE FIRST READ) LOAD THE TWELVE FALLBACK RATES    *
041800*    FROM WORKING-STORAGE INSTEAD (GC-0017).                      *
041860*                                                                  *
041920*    FXRATES-IN IS NOT SORTED BY ANYTHING IN PARTICULAR, SO THE    *
041980*    TABLE IS SEARCHED LINEARLY BY 2011-FIND-ONE-RATE LATER - AT   *
042040*    TWENTY ROWS MAXIMUM A SEQUENTIAL SCAN IS CHEAPER THAN THE     *
042100*    OVERHEAD OF KEEPING IT SORTED FOR A SEARCH ALL.               *
042160*----------------------------------------------------------------*
042220     MOVE 0 TO WS-FXRATE-MAX.
042280     READ FXRATES-IN
042340         AT END
042400             SET FS-FXRIN-EOF TO TRUE
042460     END-READ.
042520*    EMPTY FEED - FALL ALL THE WAY BACK TO THE HARD-CODED TABLE
042580*    AND SKIP THE NORMAL LOAD LOOP BELOW ENTIRELY.
042640     IF FS-FXRIN-EOF
042700         PERFORM 055-LOAD-FALLBACK-RATES THRU 055-EXIT
042760         GO TO 050-EXIT
042820     END-IF.
042880 050-LOAD-LOOP.
042940*    TWO FIELDS PER ROW - THE CURRENCY CODE AS-IS (FXRATES-IN IS
043000*    EXPECTED TO CARRY ALREADY-UPPER-CASE THREE-LETTER CODES) AND
043060*    THE RATE TO EUR, WHICH IS MULTIPLIED DIRECTLY AGAINST A
043120*    FOREIGN AMOUNT BY 2000-CONVERT-TO-EUR - NOT DIVIDED.
043180     ADD 1 TO WS-FXRATE-MAX.
043240     MOVE FX-CURRENCY-I    TO FXT-CURRENCY (WS-FXRATE-MAX).
043300     MOVE FX-RATE-TO-EUR-I TO FXT-RATE-TO-EUR (WS-FXRATE-MAX).
043360     READ FXRATES-IN
043420         AT END
043480             SET FS-FXRIN-EOF TO TRUE
043540             GO TO 050-EXIT
043600     END-READ.
043660     GO TO 050-LOAD-LOOP.
043720 050-EXIT.
043780     EXIT.
043840*================================================================*
043900 055-LOAD-FALLBACK-RATES.
043960*----------------------------------------------------------------*
044020*    EXPANDS THE 9(03)V9(03) FALLBACK LIST TO THE FULL            *
044080*    9(03)V9(06) TABLE PRECISION.                                  *
044140*                                                                  *
044200*    THE FALLBACK LIST ITSELF NEVER CHANGES SHAPE - IT IS TWELVE   *
044260*    FIXED PIC X(09) SLOTS OF CCC+RRRRRR DIGITS REDEFINED AS A     *
044320*    TABLE ABOVE - SO THIS PARAGRAPH IS JUST A STRAIGHT COPY LOOP  *
044380*    FROM WS-FX-FALLBACK-ROW TO FXRATE-ROW, ONE ROW AT A TIME,     *
044440*    EXCEPT FOR THE JPY PATCH BELOW.                               *
044500*----------------------------------------------------------------*
044560     PERFORM 055-FALLBACK-ONE-ROW THRU 055-FALLBACK-EXIT
044620         VARYING WS-FALLBACK-IDX FROM 1 BY 1
044680         UNTIL WS-FALLBACK-IDX > 12.
044740     MOVE WS-FALLBACK-IDX TO WS-FXRATE-MAX.
044800     SUBTRACT 1 FROM WS-FXRATE-MAX.
044860     GO TO 055-EXIT.
044920 055-FALLBACK-ONE-ROW.
044980     MOVE WS-FB-CURRENCY (WS-FALLBACK-IDX)
045040         TO FXT-CURRENCY (WS-FALLBACK-IDX).
045100     COMPUTE FXT-RATE-TO-EUR (WS-FALLBACK-IDX) =
045160             WS-FB-RATE (WS-FALLBACK-IDX).
045220*    JPY'S TRUE RATE HAS A 4TH DECIMAL THE 9(03)V9(03) FALLBACK
045280*    LIST CANNOT HOLD, SO IT IS HARD-CODED HERE RATHER THAN
045340*    COMPUTED FROM THE TRUNCATED ROW ABOVE (GC-0140).
045400     IF WS-FB-CURRENCY (WS-FALLBACK-IDX) = 'JPY'
045460         MOVE .0061 TO FXT-RATE-TO-EUR (WS-FALLBACK-IDX)
045520     END-IF.
045580 055-FALLBACK-EXIT.
045640*    PER-ROW EXIT FOR THE VARYING LOOP ABOVE - JUST A LANDING
045700*    SPOT FOR THE PERFORM THRU, NOTHING ELSE HAPPENS HERE.
045760     EXIT.
045820 055-EXIT.
045880     EXIT.
045940*================================================================*
046000 060-LOAD-PRICEGUIDE-TABLE.
046060*----------------------------------------------------------------*
046120*    LOAD PRICEGUIDE-IN INTO PRICEGUIDE-TABLE, WHICH CARRIES      *
046180*    ASCENDING KEY IS PGT-PLATFORM/PGT-TITLE SO 1300-PRICE-FROM-  *
046240*    GUIDE CAN USE SEARCH ALL.  THE FEED ITSELF IS ALREADY        *
046300*    SORTED THAT WAY.                                             *
046360*                                                                  *
046420*    AN EMPTY PRICEGUIDE-IN IS NOT A FATAL CONDITION THE WAY AN    *
046480*    EMPTY INVENTORY OR LISTINGS FEED WOULD BE - THE RUN SIMPLY    *
046540*    PRICES EVERY ITEM FROM THE MARKETPLACE SIDE ONLY AND SETS     *
046600*    PRICEGUIDE-IS-EMPTY SO 1300-PRICE-FROM-GUIDE KNOWS TO SKIP    *
046660*    ITSELF RATHER THAN SEARCH A TABLE WITH NOTHING IN IT.         *
046720*----------------------------------------------------------------*
046780     MOVE 0 TO WS-PRICEGUIDE-MAX.
046840     READ PRICEGUIDE-IN
046900         AT END
046960             SET FS-PGDIN-EOF TO TRUE
047020             SET PRICEGUIDE-IS-EMPTY TO TRUE
047080             GO TO 060-EXIT
047140     END-READ.
047200 060-LOAD-LOOP.
047260*    FOUR FIELDS PER ROW - PLATFORM AND TITLE FORM THE SEARCH-ALL
047320*    KEY USED LATER BY 1300-PRICE-FROM-GUIDE, AND THE TWO USD
047380*    QUOTES ARE CARRIED THROUGH EXACTLY AS THE PUBLISHER SUPPLIED
047440*    THEM - NEITHER IS CONVERTED TO EUR UNTIL AN ITEM ACTUALLY
047500*    MATCHES THIS ROW AT PRICING TIME.
047560     ADD 1 TO WS-PRICEGUIDE-MAX.
047620     MOVE PG-PLATFORM-I  TO PGT-PLATFORM (WS-PRICEGUIDE-MAX).
047680     MOVE PG-TITLE-I     TO PGT-TITLE    (WS-PRICEGUIDE-MAX).
047740     MOVE PG-LOOSE-USD-I TO PGT-LOOSE-USD (WS-PRICEGUIDE-MAX).
047800     MOVE PG-CIB-USD-I   TO PGT-CIB-USD  (WS-PRICEGUIDE-MAX).
047860     READ PRICEGUIDE-IN
047920         AT END
047980             SET FS-PGDIN-EOF TO TRUE
048040             GO TO 060-EXIT
048100     END-READ.
048160     GO TO 060-LOAD-LOOP.
048220 060-EXIT.
048280     EXIT.
048340*================================================================*
048400 070-LOAD-LISTINGS-TABLE.
048460*----------------------------------------------------------------*
048520*    LOAD LISTINGS-IN INTO LISTING-TABLE, SORTED BY LST-ROW-      *
048580*    INDEX AS THE FEED ARRIVES.  1200-PRICE-FROM-MARKETPLACE      *
048640*    SCANS THIS TABLE LINEARLY FOR EACH INVENTORY ROW.            *
048700*                                                                  *
048760*    LISTING-TABLE IS KEYED TO THE INVENTORY ROW BY LST-ROW-      *
048820*    INDEX, NOT BY TITLE - THE MARKETPLACE FEED IS EXPECTED TO     *
048880*    ALREADY NAME WHICH INVENTORY ROW EACH SOLD LISTING BELONGS    *
048940*    TO, SO THERE IS NO TITLE-MATCHING AMBIGUITY ON THIS SIDE THE  *
049000*    WAY THERE IS AGAINST THE PRICE GUIDE BELOW.                  *
049060*----------------------------------------------------------------*
049120     MOVE 0 TO WS-LISTING-MAX.
049180     READ LISTINGS-IN
049240         AT END
049300             SET FS-LSTIN-EOF TO TRUE
049360             GO TO 070-EXIT
049420     END-READ.
049480 070-LOAD-LOOP.
049540*    SEVEN FIELDS, ONE MOVE APIECE - LISTING-ITEM-I IN LSTGREC
049600*    CARRIES NOTHING THAT NEEDS EDITING OR NORMALIZING AT LOAD
049660*    TIME; THE CURRENCY AND CONDITION TEXT ARE LEFT EXACTLY AS
049720*    THE MARKETPLACE FEED WROTE THEM UNTIL 1230/1240 LOOK AT THEM.
049780     ADD 1 TO WS-LISTING-MAX.
049840     MOVE LI-ROW-INDEX-I TO LST-ROW-INDEX (WS-LISTING-MAX).
049900     MOVE LI-TITLE-I     TO LST-TITLE     (WS-LISTING-MAX).
049960     MOVE LI-PRICE-I     TO LST-PRICE     (WS-LISTING-MAX).
050020     MOVE LI-CURRENCY-I  TO LST-CURRENCY  (WS-LISTING-MAX).
050080     MOVE LI-SHIPPING-I  TO LST-SHIPPING  (WS-LISTING-MAX).
050140     MOVE LI-SOLD-DATE-I TO LST-SOLD-DATE (WS-LISTING-MAX).
050200     MOVE LI-CONDITION-I TO LST-CONDITION (WS-LISTING-MAX).
050260     READ LISTINGS-IN
050320         AT END
050380             SET FS-LSTIN-EOF TO TRUE
050440             GO TO 070-EXIT
050500     END-READ.
050560     GO TO 070-LOAD-LOOP.
050620 070-EXIT.
050680     EXIT.
050740*================================================================*
050800 100-MAINLINE.
050860*----------------------------------------------------------------*
050920*    ONE PASS PER INVENTORY ROW - NORMALIZE, CLASSIFY, PRICE,     *
050980*    COMBINE, WRITE, ACCUMULATE, THEN READ THE NEXT ONE.          *
051040*                                                                  *
051100*    THE SEVEN STEPS RUN IN THIS ORDER FOR A REASON - THE ROW      *
051160*    CANNOT BE CLASSIFIED UNTIL ITS FLAGS ARE NORMALIZED, IT       *
051220*    CANNOT BE PRICED UNTIL IT IS CLASSIFIED AS PROCESSABLE, AND   *
051280*    IT CANNOT BE COMBINED UNTIL BOTH PRICING SOURCES HAVE HAD     *
051340*    THEIR TURN.  AN UNPROCESSABLE ROW SKIPS STRAIGHT FROM         *
051400*    CLASSIFICATION TO THE WRITE STEP WITH A "SKIPPED" NOTE.       *
051460*                                                                  *
051520*    THIS IS THE ONE PARAGRAPH THAT TOUCHES EVERY ITEM, SO IT IS   *
051580*    WORTH SPELLING OUT THE FULL PATH ONE MORE TIME FOR WHOEVER    *
051640*    IS TRACING A BAD PRICE BACK TO ITS SOURCE:                   *
051700*        1100-NORMALIZE-ITEM ......... CLEAN UP THE RAW ROW       *
051760*        1150-CLASSIFY-ITEM .......... CIB/LOOSE/ACCSRY/UNKNOWN   *
051820*        1200-PRICE-FROM-MARKETPLACE . SOLD-LISTING AVERAGE       *
051880*        1300-PRICE-FROM-GUIDE ....... PUBLISHED GUIDE QUOTE      *
051940*        1400-COMBINE-ESTIMATE ....... BLEND + CALC-DETAILS TEXT  *
052000*        1500-WRITE-ENRICHED-RECORD .. ONE OUTPUT ROW             *
052060*        1600-ACCUM-CONTROL-TOTALS ... ONE SUMMARY-OUT LINE       *
052120*----------------------------------------------------------------*
052180     ADD 1 TO WS-ITEM-SEQUENCE-NO.
052240     ADD 1 TO CNT-READ.
052300     PERFORM 1100-NORMALIZE-ITEM THRU 1100-EXIT.
052360     PERFORM 1150-CLASSIFY-ITEM  THRU 1150-EXIT.
052420     IF ITEM-IS-PROCESSABLE
052480         ADD 1 TO CNT-PROCESSABLE
052540*        BOTH SOURCES ALWAYS RUN, EVEN WHEN UPSI-1/UPSI-2 TAKES
052600*        ONE OF THEM OUT OF THE PICTURE - EACH PARAGRAPH CLEARS
052660*        ITS OWN FRAGMENT AND SETS ITS OWN SW-xx-SUCCESS FLAG TO
052720*        FALSE WHEN IT SKIPS ITSELF, SO 1400 SEES A CONSISTENT
052780*        "NOT PRICED" STATE EITHER WAY.
052840         PERFORM 1200-PRICE-FROM-MARKETPLACE THRU 1200-EXIT
052900         PERFORM 1300-PRICE-FROM-GUIDE        THRU 1300-EXIT
052960         PERFORM 1400-COMBINE-ESTIMATE         THRU 1400-EXIT
053020     ELSE
053080         ADD 1 TO CNT-SKIPPED
053140         MOVE 'Skipped: No game present' TO GI-CALC-DETAILS
053200     END-IF.
053260     PERFORM 1500-WRITE-ENRICHED-RECORD THRU 1500-EXIT.
053320     PERFORM 1600-ACCUM-CONTROL-TOTALS  THRU 1600-EXIT.
053380     PERFORM 110-READ-NEXT-INVENTORY    THRU 110-EXIT.
053440 100-EXIT.
053500     EXIT.
053560*================================================================*
053620 110-READ-NEXT-INVENTORY.
053680*----------------------------------------------------------------*
053740*    READS THE NEXT INVENTORY ROW INTO THE WORKING COPY.  THE     *
053800*    AT-END SWITCH IS THE ONLY EXIT FROM THE 100-MAINLINE LOOP    *
053860*    BACK IN 0000-MAIN-LOGIC.                                      *
053920*----------------------------------------------------------------*
053980     READ INVENTORY-IN INTO GAME-ITEM-WS
054040         AT END
054100             SET NO-MORE-INVENTORY TO TRUE
054160     END-READ.
054220 110-EXIT.
054280     EXIT.
054340*================================================================*
054400 1100-NORMALIZE-ITEM.
054460*----------------------------------------------------------------*
054520*    NORMALIZES THE COMPLETENESS FLAGS, REGION AND PLATFORM.      *
054580*    THE MULTI-LANGUAGE BOOLEAN WORDS (OUI/NON/VRAI/FAUX/1/0)     *
054640*    DESCRIBE THE INTAKE FORM AND CANNOT SURVIVE IN A PIC X(1)    *
054700*    FIELD - ONLY Y/y AND N/n ARE NORMALIZED HERE; ANYTHING ELSE  *
054760*    BECOMES A SPACE (GC-0047).                                   *
054820*                                                                  *
054880*    A SPACE IN ANY OF THE FOUR COMPLETENESS FLAGS IS TREATED      *
054940*    DOWNSTREAM AS "NO" BY EVERY COMPARISON IN THIS PROGRAM -      *
055000*    THEY ALL TEST FOR THE LITERAL 'Y', NEVER FOR NOT = 'N' - SO   *
055060*    AN UNREADABLE INTAKE VALUE SIMPLY FALLS TO THE SAFER SIDE     *
055120*    OF EVERY CLASSIFICATION AND PRICING DECISION BELOW.           *
055180*----------------------------------------------------------------*
055240*    HAS-BOX / HAS-MANUAL / HAS-INSERT / HAS-GAME ARE FOUR         *
055300*    SEPARATE PIC X(01) FLAGS, NOT ONE COMPOSITE CODE - EACH IS    *
055360*    NORMALIZED BY THE SAME Y/N RULE, ONE AFTER ANOTHER.           *
055420     IF GI-HAS-BOX = 'y'     MOVE 'Y' TO GI-HAS-BOX
055480     ELSE IF GI-HAS-BOX NOT = 'Y' AND GI-HAS-BOX NOT = 'N'
055540         MOVE SPACE TO GI-HAS-BOX
055600     END-IF END-IF.
055660     IF GI-HAS-MANUAL = 'y'  MOVE 'Y' TO GI-HAS-MANUAL
055720     ELSE IF GI-HAS-MANUAL NOT = 'Y' AND GI-HAS-MANUAL NOT = 'N'
055780         MOVE SPACE TO GI-HAS-MANUAL
055840     END-IF END-IF.
055900     IF GI-HAS-INSERT = 'y'  MOVE 'Y' TO GI-HAS-INSERT
055960     ELSE IF GI-HAS-INSERT NOT = 'Y' AND GI-HAS-INSERT NOT = 'N'
056020         MOVE SPACE TO GI-HAS-INSERT
056080     END-IF END-IF.
056140     IF GI-HAS-GAME = 'y'    MOVE 'Y' TO GI-HAS-GAME
056200     ELSE IF GI-HAS-GAME NOT = 'Y' AND GI-HAS-GAME NOT = 'N'
056260         MOVE SPACE TO GI-HAS-GAME
056320     END-IF END-IF.
056380*    REGION IS UPPER-CASED IN PLACE FIRST SO THE EVALUATE BELOW    *
056440*    NEEDS ONLY THE UPPER-CASE SYNONYMS, NOT BOTH CASES OF EACH.   *
056500     INSPECT GI-REGION CONVERTING WS-LOWER-ALPHABET
056560                                TO WS-UPPER-ALPHABET.
056620*    SYNONYMS MAP TO ONE OF THE THREE SIX-CHARACTER REGION CODES  *
056680*    CARRIED BY THE 88-LEVELS ON GI-REGION; AN UNRECOGNIZED CODE  *
056740*    DEFAULTS TO PAL RATHER THAN BEING LEFT BLANK, SINCE A BLANK   *
056800*    GI-REGION WOULD NOT MATCH ANY OF THE THREE 88-LEVELS AT ALL.  *
056860     EVALUATE GI-REGION
056920         WHEN 'PAL'    WHEN 'EUR'   WHEN 'EUROPE' WHEN 'UK'
056980         WHEN 'FR'     WHEN 'EU'
057040             MOVE 'PAL   ' TO GI-REGION
057100         WHEN 'NTSC-U' WHEN 'NTSC'  WHEN 'USA'    WHEN 'US'
057160         WHEN 'NA'
057220             MOVE 'NTSC-U' TO GI-REGION
057280         WHEN 'NTSC-J' WHEN 'JAPAN' WHEN 'JAP'    WHEN 'JP'
057340             MOVE 'NTSC-J' TO GI-REGION
057400         WHEN OTHER
057460             MOVE 'PAL   ' TO GI-REGION
057520     END-EVALUATE.
057580     PERFORM 1120-NORMALIZE-PLATFORM THRU 1120-EXIT.
057640 1100-EXIT.
057700     EXIT.
057760*================================================================*
057820 1120-NORMALIZE-PLATFORM.
057880*----------------------------------------------------------------*
057940*    TRIM (ASSUMES THE USUAL LEFT-JUSTIFIED, BLANK-PADDED FEED)   *
058000*    AND MAP KNOWN SYNONYMS TO THE SHOP'S CANONICAL SPELLING.      *
058060*    UNMAPPED NAMES PASS THROUGH AS-IS, UPPER-CASED ONLY (GC-0131) *
058120*                                                                  *
058180*    THE WORKING COPY IN WS-PLATFORM-UC IS WHAT THE EVALUATE      *
058240*    MATCHES AGAINST - GI-PLATFORM ITSELF IS LEFT ALONE UNTIL     *
058300*    ONE OF THE WHEN CLAUSES FIRES, SO THE FINAL MOVE CAN REPLACE *
058360*    THE ALL-CAPS INTAKE SPELLING WITH THE SHOP'S OWN MIXED-CASE  *
058420*    CATALOG SPELLING (E.G. "GameCube", NOT "GAMECUBE").          *
058480*----------------------------------------------------------------*
058540     MOVE GI-PLATFORM TO WS-PLATFORM-UC.
058600     INSPECT WS-PLATFORM-UC CONVERTING WS-LOWER-ALPHABET
058660                                     TO WS-UPPER-ALPHABET.
058720*    ONLY THE PLATFORMS THE SHOP ACTUALLY STOCKS ARE LISTED HERE -
058780*    ANYTHING ELSE FALLS THROUGH TO WHEN OTHER BELOW, UPPER-CASED
058840*    BUT OTHERWISE UNCHANGED FROM WHATEVER THE INTAKE FORM SAID.
058900     EVALUATE WS-PLATFORM-UC
058960         WHEN 'NES'
059020             MOVE 'NES'            TO GI-PLATFORM
059080         WHEN 'SNES' WHEN 'SUPER NINTENDO'
059140             MOVE 'SNES'           TO GI-PLATFORM
059200         WHEN 'N64'
059260             MOVE 'Nintendo 64'    TO GI-PLATFORM
059320         WHEN 'GAMECUBE'
059380             MOVE 'GameCube'       TO GI-PLATFORM
059440         WHEN 'MEGA DRIVE'
059500             MOVE 'Mega Drive'     TO GI-PLATFORM
059560         WHEN 'GENESIS'
059620             MOVE 'Genesis'        TO GI-PLATFORM
059680         WHEN 'DREAMCAST'
059740             MOVE 'Dreamcast'      TO GI-PLATFORM
059800         WHEN 'PLAYSTATION' WHEN 'PS1'
059860             MOVE 'PlayStation'    TO GI-PLATFORM
059920         WHEN 'PS2'
059980             MOVE 'PlayStation 2'  TO GI-PLATFORM
060040         WHEN 'PSP'
060100             MOVE 'PSP'            TO GI-PLATFORM
060160*        UNRECOGNIZED PLATFORM NAME - CARRIED THROUGH UPPER-CASED
060220*        RATHER THAN REJECTED.  THIS ROW WILL STILL BE PRICED IF
060280*        A LISTING OR GUIDE ROW HAPPENS TO MATCH IT, BUT IT WILL
060340*        NOT MATCH ANY OF THE SPELLINGS ABOVE ON A FUTURE RUN
060400*        UNTIL SOMEONE ADDS IT TO THIS EVALUATE.
060460         WHEN OTHER
060520             MOVE WS-PLATFORM-UC   TO GI-PLATFORM
060580     END-EVALUATE.
060640 1120-EXIT.
060700     EXIT.
060760*================================================================*
060820 1150-CLASSIFY-ITEM.
060880*----------------------------------------------------------------*
060940*    DERIVES THE PACKAGING STATE AND WHETHER THIS ROW IS PRICED   *
061000*    AT ALL.  AN ACCESSORY ROW (NO GAME, BUT A BOX OR A MANUAL)    *
061060*    IS LEFT UNPRICED, THE SAME AS AN EMPTY ROW, UNLESS UPSI-3    *
061120*    (INCLUDE-NON-GAME-ITEMS) IS ON, IN WHICH CASE IT IS PRICED   *
061180*    UNDER THE ACCSRY PACKAGING STATE (GC-0140).                  *
061240*                                                                  *
061300*    THE FOUR PACKAGING STATES LIVE ON THE 88-LEVELS UNDER        *
061360*    WS-PACKAGING-STATE-WS - CIB, LOOSE, ACCSRY AND UNKNOWN - AND  *
061420*    DRIVE EVERY DOWNSTREAM QUOTE-SELECTION DECISION THAT ASKS     *
061480*    "IS THIS ITEM COMPLETE-IN-BOX" RATHER THAN RE-TESTING THE     *
061540*    RAW GI-HAS-BOX/GI-HAS-MANUAL FLAGS A SECOND TIME.             *
061600*                                                                  *
061660*    UPSI-3 (INCLUDE-NON-GAME-ITEMS) WAS ADDED LATER THAN THE      *
061720*    OTHER TWO RUN-MODE SWITCHES - BEFORE IT EXISTED, EVERY        *
061780*    ACCESSORY-ONLY ROW WAS SILENTLY LEFT AT ZERO, WHICH LOOKED    *
061840*    INDISTINGUISHABLE FROM A TRULY EMPTY ROW ON THE REPORT.       *
061900*----------------------------------------------------------------*
061960*    NO GAME PRESENT - EITHER A PRICED ACCESSORY ROW UNDER
062020*    UPSI-3, OR AN UNPRICED "UNKNOWN" ROW UNDER THE DEFAULT.
062080     IF GI-HAS-GAME NOT = 'Y'
062140         IF INCLUDE-NON-GAME-ITEMS
062200                 AND (GI-HAS-BOX = 'Y' OR GI-HAS-MANUAL = 'Y')
062260             MOVE 'ACCSRY' TO WS-PACKAGING-STATE-WS
062320             MOVE 'Y' TO SW-PROCESSABLE
062380         ELSE
062440             MOVE 'UNKNOWN' TO WS-PACKAGING-STATE-WS
062500             SET SW-PROCESSABLE TO FALSE
062560         END-IF
062620     ELSE
062680*        GAME PRESENT - PRICED EITHER WAY; ONLY THE PACKAGING
062740*        STATE (CIB VS LOOSE) REMAINS TO BE DECIDED.
062800         IF GI-HAS-BOX = 'Y' AND GI-HAS-MANUAL = 'Y'
062860             MOVE 'CIB' TO WS-PACKAGING-STATE-WS
062920         ELSE
062980             MOVE 'LOOSE' TO WS-PACKAGING-STATE-WS
063040         END-IF
063100         MOVE 'Y' TO SW-PROCESSABLE
063160     END-IF.
063220 1150-EXIT.
063280     EXIT.
063340*================================================================*
063400 1200-PRICE-FROM-MARKETPLACE.
063460*----------------------------------------------------------------*
063520*    THREE FALLBACK STRATEGIES AGAINST THE SOLD-LISTINGS TABLE -   *
063580*    (1) STRICT, (2) RELAXED-LANGUAGE, (3) RELAXED-PACKAGING -     *
063640*    UNTIL UP TO 5 LISTINGS ARE ACCEPTED OR ALL THREE PASSES ARE   *
063700*    EXHAUSTED (GC-0041).  UPSI-2 (GUIDE-ONLY RUN) SKIPS THIS      *
063760*    SOURCE ENTIRELY (GC-0074).  WS-STRATEGY-USED RECORDS WHICH    *
063820*    OF THE THREE PASSES ACTUALLY PRODUCED THE ACCEPTED LISTINGS,  *
063880*    AND IS CARRIED OUT INTO THE CALC-DETAILS TEXT BELOW (GC-0139).*
063940*                                                                  *
064000*    EACH PASS RE-RUNS THE FULL LINEAR SCAN OVER LISTING-TABLE -   *
064060*    IT DOES NOT PICK UP WHERE THE PRIOR PASS LEFT OFF.  AT FIVE   *
064120*    THOUSAND ROWS MAXIMUM AND AT MOST THREE PASSES PER ITEM THIS  *
064180*    IS NOT CHEAP, BUT IT IS SIMPLE AND THE FEED SIZES SEEN IN     *
064240*    PRACTICE NEVER MADE IT WORTH A SMARTER APPROACH.              *
064300*                                                                  *
064360*    THE THREE-PASS IDEA DATES TO A COMPLAINT THAT A GOOD MANY     *
064420*    OTHERWISE-SELLABLE LISTINGS WERE BEING THROWN AWAY OUTRIGHT   *
064480*    WHENEVER THE STRICT PASS CAME BACK EMPTY, LEAVING THE ITEM     *
064540*    PRICED FROM THE GUIDE ALONE (OR NOT AT ALL) WHEN A RELAXED    *
064600*    LOOK WOULD HAVE FOUND SOMETHING USABLE (GC-0041).  THE ORDER  *
064660*    OF THE TWO RELAXATIONS IS DELIBERATE - LANGUAGE IS RELAXED    *
064720*    BEFORE PACKAGING BECAUSE A FOREIGN-LANGUAGE LISTING IS STILL  *
064780*    THE SAME GAME, WHILE A BOX/MANUAL-ONLY LISTING IS NOT.        *
064840*----------------------------------------------------------------*
064900     SET SW-MKT-SUCCESS TO FALSE.
064960     MOVE 0 TO WS-ACCEPT-COUNT.
065020     MOVE 0 TO WS-ACCEPT-TOTAL-EUR.
065080     MOVE SPACES TO WS-STRATEGY-USED.
065140*    GUIDE-ONLY RUN - CLEAR THIS SIDE'S FRAGMENT THE SAME WAY
065200*    1300 CLEARS ITS OWN FRAGMENT ON A MARKETPLACE-ONLY RUN, SO
065260*    1400-COMBINE-ESTIMATE NEVER SEES A STALE FRAGMENT FROM A
065320*    PRIOR ITEM (GC-0140).
065380     IF PRICEGUIDE-ONLY-RUN
065440         MOVE SPACES TO WS-MKT-FRAG-BUILD
065500         GO TO 1200-EXIT
065560     END-IF.
065620     SET SW-ALLOW-FOREIGN-LANG TO FALSE.
065680     SET SW-ALLOW-BOXONLY TO FALSE.
065740*    PASS 1 - STRICT.  BOTH RELAXATION SWITCHES ARE OFF, SO
065800*    1230-FILTER-LISTING APPLIES EVERY FILTER IT KNOWS.
065860     PERFORM 1220-SCAN-LISTINGS THRU 1220-EXIT.
065920     IF WS-ACCEPT-COUNT > 0
065980         MOVE 'STRICT'      TO WS-STRATEGY-USED
066040     END-IF.
066100*    PASS 2 - RELAXED-LANGUAGE.  ONLY TRIED WHEN PASS 1 TOOK
066160*    NOTHING; DROPS THE FOREIGN-LANGUAGE-MARKER EXCLUDE ONLY.
066220     IF WS-ACCEPT-COUNT = 0
066280         SET SW-ALLOW-FOREIGN-LANG TO TRUE
066340         PERFORM 1220-SCAN-LISTINGS THRU 1220-EXIT
066400         IF WS-ACCEPT-COUNT > 0
066460             MOVE 'RELAXED-LANG' TO WS-STRATEGY-USED
066520         END-IF
066580     END-IF.
066640*    PASS 3 - RELAXED-PACKAGING.  ONLY TRIED WHEN PASSES 1 AND 2
066700*    BOTH TOOK NOTHING; ALSO DROPS THE BOX/MANUAL-ONLY EXCLUDE.
066760     IF WS-ACCEPT-COUNT = 0
066820         SET SW-ALLOW-BOXONLY TO TRUE
066880         PERFORM 1220-SCAN-LISTINGS THRU 1220-EXIT
066940         IF WS-ACCEPT-COUNT > 0
067000             MOVE 'RELAXED-PKG'  TO WS-STRATEGY-USED
067060         END-IF
067120     END-IF.
067180*    ALL THREE PASSES CAME UP EMPTY - NO MARKETPLACE PRICE FOR
067240*    THIS ITEM.  THE FRAGMENT CARRIES THE REASON INTO CALC-
067300*    DETAILS RATHER THAN BEING LEFT BLANK.
067360     IF WS-ACCEPT-COUNT = 0
067420         MOVE SPACES TO WS-MKT-FRAG-BUILD
067480         STRING 'MKT: NO MATCHING LISTINGS'
067540                DELIMITED BY SIZE
067600             INTO WS-MKT-FRAG-BUILD
067660         GO TO 1200-EXIT
067720     END-IF.
067780*    AT LEAST ONE LISTING WAS ACCEPTED - THE MARKETPLACE ESTIMATE
067840*    IS A PLAIN ARITHMETIC MEAN OF THE ACCEPTED EUR PRICES, NOT
067900*    A MEDIAN OR A TRIMMED AVERAGE.
067960     COMPUTE WS-MKT-ESTIMATE-EUR ROUNDED =
068020             WS-ACCEPT-TOTAL-EUR / WS-ACCEPT-COUNT.
068080     SET SW-MKT-SUCCESS TO TRUE.
068140     MOVE WS-ACCEPT-COUNT TO WS-EDIT-COUNT.
068200     IF SHIP-COST-INCLUDED
068260         MOVE 'SI' TO WS-SHIP-FLAG-TEXT
068320     ELSE
068380         MOVE 'SE' TO WS-SHIP-FLAG-TEXT
068440     END-IF.
068500*    THE MARKETPLACE FRAGMENT NAMES THE REGION, THE ACCEPTED
068560*    COUNT, THE AVERAGE ITSELF, WHETHER SHIPPING WAS FOLDED IN
068620*    (SI/SE), AND WHICH OF THE THREE STRATEGIES ABOVE ACTUALLY
068680*    PRODUCED THE ACCEPTED LISTINGS.
068740     MOVE SPACES TO WS-MKT-FRAG-BUILD.
068800     STRING 'MKT:'              DELIMITED BY SIZE
068860            GI-REGION           DELIMITED BY SIZE
068920            ' N='               DELIMITED BY SIZE
068980            WS-EDIT-COUNT       DELIMITED BY SIZE
069040         ' AVG='                DELIMITED BY SIZE
069100            WS-MKT-ESTIMATE-EUR DELIMITED BY SIZE
069160            ' EUR '             DELIMITED BY SIZE
069220            WS-SHIP-FLAG-TEXT   DELIMITED BY SIZE
069280            ' '                 DELIMITED BY SIZE
069340            WS-STRATEGY-USED (1:12) DELIMITED BY SIZE
069400         INTO WS-MKT-FRAG-BUILD.
069460 1200-EXIT.
069520     EXIT.
069580*================================================================*
069640 1220-SCAN-LISTINGS.
069700*----------------------------------------------------------------*
069760*    ONE LINEAR PASS OVER LISTING-TABLE, ACCEPTING LISTINGS THAT  *
069820*    PASS 1230-FILTER-LISTING UNTIL 5 ARE TAKEN.                   *
069880*    THE VARYING CLAUSE STOPS EITHER AT THE TABLE'S HIGH-WATER     *
069940*    MARK (WS-LISTING-MAX) OR AT FIVE ACCEPTED LISTINGS,           *
070000*    WHICHEVER COMES FIRST - THE REMAINDER OF THE TABLE IS SIMPLY  *
070060*    NEVER LOOKED AT ONCE THE FIFTH LISTING IS TAKEN.              *
070120*                                                                  *
070180*    THE CAP OF FIVE IS A WORKING-STORAGE LITERAL, NOT A          *
070240*    PARAMETER - IT WAS CHOSEN TO KEEP A SINGLE ITEM'S AVERAGE     *
070300*    FROM BEING SWAMPED BY A MARKETPLACE FLOODED WITH IDENTICAL    *
070360*    RE-LISTINGS OF THE SAME COPY, WHILE STILL GIVING THE AVERAGE  *
070420*    ENOUGH SAMPLES TO SMOOTH OUT ANY ONE ODD SALE PRICE.          *
070480*----------------------------------------------------------------*
070540     PERFORM 1221-SCAN-ONE-LISTING THRU 1221-SCAN-EXIT
070600         VARYING WS-LISTING-SCAN-IDX FROM 1 BY 1
070660         UNTIL WS-LISTING-SCAN-IDX > WS-LISTING-MAX
070720            OR WS-ACCEPT-COUNT = 5.
070780 1220-EXIT.
070840     EXIT.
070900 1221-SCAN-ONE-LISTING.
070960*    ROW-INDEX MISMATCH MEANS THIS LISTING BELONGS TO A DIFFERENT
071020*    INVENTORY ITEM ENTIRELY - SKIP IT WITHOUT EVEN LOOKING AT
071080*    THE FILTER OR THE CURRENCY.
071140     IF LST-ROW-INDEX (WS-LISTING-SCAN-IDX) NOT = GI-ROW-INDEX
071200         GO TO 1221-SCAN-EXIT
071260     END-IF.
071320     PERFORM 1230-FILTER-LISTING THRU 1230-EXIT.
071380     IF NOT LISTING-PASSED-FILTER
071440         GO TO 1221-SCAN-EXIT
071500     END-IF.
071560     PERFORM 1240-CONVERT-LISTING-TO-EUR THRU 1240-EXIT.
071620*    AN UNRESOLVED CURRENCY EXCLUDES THE LISTING OUTRIGHT - IT IS
071680*    NOT COUNTED AND NOT ADDED TO THE RUNNING TOTAL (GC-0139).
071740     IF NOT FXRATE-WAS-FOUND
071800         GO TO 1221-SCAN-EXIT
071860     END-IF.
071920*    ACCEPTED - THE EUR FIGURE GOES BOTH INTO THE PER-LISTING
071980*    TABLE (NOT ACTUALLY RE-READ TODAY, BUT KEPT FOR THE DAY A
072040*    MEDIAN OR OUTLIER-TRIM IS ASKED FOR) AND INTO THE RUNNING
072100*    TOTAL THAT 1200 AVERAGES ONCE THE SCAN IS DONE.
072160     ADD 1 TO WS-ACCEPT-COUNT.
072220     MOVE WS-ONE-LISTING-EUR TO WS-ACCEPTED-EUR (WS-ACCEPT-COUNT).
072280     ADD WS-ONE-LISTING-EUR TO WS-ACCEPT-TOTAL-EUR.
072340 1221-SCAN-EXIT.
072400     EXIT.
072460*================================================================*
072520 1230-FILTER-LISTING.
072580*----------------------------------------------------------------*
072640*    COMPOSITE FILTER - LOT/BUNDLE/GAMES X, THEN A FOREIGN-       *
072700*    LANGUAGE MARKER (UNLESS SW-ALLOW-FOREIGN-LANG IS SET), THEN  *
072760*    BOX/MANUAL-ONLY (UNLESS SW-ALLOW-BOXONLY IS SET), THEN A     *
072820*    STRICT-REGION CONFLICT (UPSI-0).  FIRST FAILURE WINS         *
072880*    (GC-0028, GC-0109, GC-0139, GC-0140).                        *
072940*                                                                  *
073000*    FULL EXCLUDE INVENTORY, FOR WHOEVER NEEDS TO ADD A KEYWORD    *
073060*    LATER WITHOUT RE-READING THE WHOLE PARAGRAPH:                *
073120*        ALWAYS EXCLUDED .... LOT, BUNDLE, GAMES X                *
073180*        UNLESS RELAXED-LANG  5 FOREIGN-LANGUAGE MARKERS          *
073240*                             (WS-LANG-EXCL IN WORKING-STORAGE)    *
073300*        UNLESS RELAXED-PKG . BOX ONLY, CASE ONLY, MANUAL ONLY,    *
073360*                             NO DISC, NO GAME, NO CARTRIDGE,      *
073420*                             EMPTY BOX                            *
073480*        ALWAYS EXCLUDED .... 4 RIVAL-REGION KEYWORDS FOR THE      *
073540*                             ITEM'S OWN REGION (8400 BELOW)       *
073600*                                                                  *
073660*    THE FIVE CHECKS RUN IN A FIXED ORDER AND THE FIRST ONE TO    *
073720*    MATCH DECIDES THE OUTCOME - A LISTING THAT WOULD FAIL TWO     *
073780*    DIFFERENT CHECKS STILL ONLY EVER HITS THE FIRST ONE IN THE    *
073840*    LIST, SINCE THE PARAGRAPH GOES STRAIGHT TO 1230-EXIT THE      *
073900*    MOMENT ANY CHECK FINDS A MATCH.                               *
073960*----------------------------------------------------------------*
074020     MOVE 'FAILED  ' TO SW-FILTER-RESULT.
074080     MOVE LST-TITLE (WS-LISTING-SCAN-IDX) TO WS-SEARCH-TEXT.
074140*    LOT/BUNDLE/GAMES X - THESE THREE ALWAYS EXCLUDE, ON EVERY
074200*    PASS, REGARDLESS OF WHICH RELAXATION SWITCHES ARE SET.
074260     MOVE 'LOT'     TO WS-SEARCH-KEYWORD.
074320     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
074380     IF KEYWORD-WAS-FOUND
074440         GO TO 1230-EXIT
074500     END-IF.
074560     MOVE 'BUNDLE'  TO WS-SEARCH-KEYWORD.
074620     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
074680     IF KEYWORD-WAS-FOUND
074740         GO TO 1230-EXIT
074800     END-IF.
074860     MOVE 'GAMES X' TO WS-SEARCH-KEYWORD.
074920     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
074980     IF KEYWORD-WAS-FOUND
075040         GO TO 1230-EXIT
075100     END-IF.
075160*    FOREIGN-LANGUAGE MARKER - DROPPED ON THE RELAXED-LANGUAGE
075220*    AND RELAXED-PACKAGING PASSES (SW-ALLOW-FOREIGN-LANG ON).
075280     IF NOT SW-ALLOW-FOREIGN-LANG
075340         PERFORM 8450-SCAN-ONE-LANG-EXCLUDE THRU 8450-EXIT
075400             VARYING WS-REGION-EXCL-IDX FROM 1 BY 1
075460             UNTIL WS-REGION-EXCL-IDX > 5
075520                OR KEYWORD-WAS-FOUND
075580         IF KEYWORD-WAS-FOUND
075640             GO TO 1230-EXIT
075700         END-IF
075760     END-IF.
075820*    BOX/MANUAL/CASE-ONLY AND NO-GAME/NO-DISC/NO-CARTRIDGE/EMPTY-
075880*    BOX - DROPPED ONLY ON THE RELAXED-PACKAGING PASS
075940*    (SW-ALLOW-BOXONLY ON).  SEVEN KEYWORDS, CHECKED ONE AT A
076000*    TIME SINCE THIS PROGRAM USES NO INTRINSIC FUNCTIONS AND NO
076060*    VARIABLE-LENGTH KEYWORD TABLE FOR THIS PARTICULAR SET
076120*    (GC-0134).
076180     IF NOT SW-ALLOW-BOXONLY
076240*        A LISTING OFFERING ONLY THE PLASTIC CASE, NOT THE DISC
076300*        OR CARTRIDGE ITSELF.
076360         MOVE 'BOX ONLY' TO WS-SEARCH-KEYWORD
076420         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
076480         IF KEYWORD-WAS-FOUND
076540             GO TO 1230-EXIT
076600         END-IF
076660*        SAME IDEA, DIFFERENT WORDING - SOME SELLERS SAY "CASE"
076720*        WHERE OTHERS SAY "BOX".
076780         MOVE 'CASE ONLY' TO WS-SEARCH-KEYWORD
076840         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
076900         IF KEYWORD-WAS-FOUND
076960             GO TO 1230-EXIT
077020         END-IF
077080*        THE INSTRUCTION BOOKLET ALONE, NO GAME AND NO BOX.
077140         MOVE 'MANUAL ONLY' TO WS-SEARCH-KEYWORD
077200         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
077260         IF KEYWORD-WAS-FOUND
077320             GO TO 1230-EXIT
077380         END-IF
077440*        OPTICAL-MEDIA PLATFORMS (PS1/PS2/DREAMCAST, ETC.) - THE
077500*        BOX AND MANUAL ARE PRESENT BUT THE DISC ITSELF IS NOT.
077560         MOVE 'NO DISC' TO WS-SEARCH-KEYWORD
077620         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
077680         IF KEYWORD-WAS-FOUND
077740             GO TO 1230-EXIT
077800         END-IF
077860*        GENERIC CATCH-ALL FOR "THE GAME ITSELF IS MISSING",
077920*        REGARDLESS OF WHETHER THE PLATFORM USES A DISC, A
077980*        CARTRIDGE, OR SOMETHING ELSE ENTIRELY.
078040         MOVE 'NO GAME' TO WS-SEARCH-KEYWORD
078100         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
078160         IF KEYWORD-WAS-FOUND
078220             GO TO 1230-EXIT
078280         END-IF
078340*        CARTRIDGE-BASED PLATFORMS (NES/SNES/N64, ETC.) - THE
078400*        CARTRIDGE-EQUIVALENT OF "NO DISC" ABOVE.
078460         MOVE 'NO CARTRIDGE' TO WS-SEARCH-KEYWORD
078520         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
078580         IF KEYWORD-WAS-FOUND
078640             GO TO 1230-EXIT
078700         END-IF
078760*        THE BOX ITSELF, WITH NOTHING INSIDE IT AT ALL - NOT EVEN
078820*        THE MANUAL.
078880         MOVE 'EMPTY BOX' TO WS-SEARCH-KEYWORD
078940         PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT
079000         IF KEYWORD-WAS-FOUND
079060             GO TO 1230-EXIT
079120         END-IF
079180     END-IF.
079240*    STRICT-REGION CONFLICT - ALWAYS CHECKED REGARDLESS OF WHICH
079300*    RELAXATION SWITCHES ARE SET; THIS CHECK IS KEYED OFF UPSI-0,
079360*    NOT OFF THE MARKETPLACE STRATEGY PASSES ABOVE.
079420     PERFORM 8400-CHECK-EXCLUDE-REGION-KEYWORDS THRU 8400-EXIT.
079480     IF KEYWORD-WAS-FOUND
079540         GO TO 1230-EXIT
079600     END-IF.
079660     MOVE SPACES TO SW-FILTER-RESULT.
079720 1230-EXIT.
079780     EXIT.
079840*================================================================*
079900 1240-CONVERT-LISTING-TO-EUR.
079960*----------------------------------------------------------------*
080020*    EFFECTIVE PRICE FOR ONE LISTING - ADDS SHIPPING WHEN THE     *
080080*    SHIP-COST-INCLUDED SWITCH (UPSI-0) IS ON, THEN CONVERTS TO    *
080140*    EUR (GC-0069).                                                *
080200*                                                                  *
080260*    SHIPPING IS ADDED BEFORE THE CURRENCY CONVERSION, NOT AFTER  *
080320*    - LST-SHIPPING IS ALREADY IN THE SAME CURRENCY AS LST-PRICE  *
080380*    FOR A GIVEN LISTING, SO THE TWO MUST BE SUMMED FIRST AND     *
080440*    THE COMBINED AMOUNT CONVERTED ONCE, NOT CONVERTED SEPARATELY *
080500*    AND THEN SUMMED.                                              *
080560*----------------------------------------------------------------*
080620     MOVE LST-PRICE (WS-LISTING-SCAN-IDX) TO WS-CONVERT-AMOUNT.
080680     IF SHIP-COST-INCLUDED
080740         ADD LST-SHIPPING (WS-LISTING-SCAN-IDX) TO WS-CONVERT-AMOUNT
080800     END-IF.
080860     MOVE LST-CURRENCY (WS-LISTING-SCAN-IDX) TO WS-CURRENCY-RAW.
080920     PERFORM 2050-NORMALIZE-CURRENCY-CODE THRU 2050-EXIT.
080980     PERFORM 2000-CONVERT-TO-EUR THRU 2000-EXIT.
081040     MOVE WS-CONVERT-RESULT TO WS-ONE-LISTING-EUR.
081100 1240-EXIT.
081160     EXIT.
081220*================================================================*
081280 1300-PRICE-FROM-GUIDE.
081340*----------------------------------------------------------------*
081400*    SEARCH ALL OF PRICEGUIDE-TABLE BY PLATFORM+TITLE.  QUOTE      *
081460*    SELECTION FOLLOWS THE ITEM'S PACKAGING STATE, FALLING BACK   *
081520*    TO WHICHEVER QUOTE IS PRESENT (NO LOW-HIGH RANGE AVERAGE -    *
081580*    DROPPED PER GC-0136, AND IN ANY CASE THE RECORD CARRIES THE   *
081640*    LOOSE AND CIB QUOTES AS TWO SEPARATE FIELDS, NOT A RANGE      *
081700*    TEXT, SO THERE IS NOTHING TO AVERAGE).  UPSI-1 (MARKETPLACE-  *
081760*    ONLY RUN) SKIPS THIS SOURCE ENTIRELY (GC-0074).               *
081820*                                                                  *
081880*    SEARCH ALL REQUIRES PRICEGUIDE-TABLE TO BE LOADED IN          *
081940*    ASCENDING PLATFORM/TITLE ORDER - IT WAS, BACK IN 060-LOAD-    *
082000*    PRICEGUIDE-TABLE, ON THE ASSUMPTION THAT THE FEED FROM THE    *
082060*    PUBLISHER ARRIVES PRE-SORTED THAT WAY.  AN OUT-OF-ORDER FEED  *
082120*    WOULD MAKE SEARCH ALL MISS ROWS THAT ARE ACTUALLY PRESENT.    *
082180*                                                                  *
082240*    THE GUIDE ROW ITSELF DOES NOT CARRY A PACKAGING STATE -       *
082300*    IT JUST PUBLISHES TWO QUOTES, LOOSE AND CIB, FOR A GIVEN       *
082360*    PLATFORM+TITLE - SO IT IS THIS PARAGRAPH, NOT THE FEED,       *
082420*    THAT DECIDES WHICH OF THE TWO APPLIES TO THE ITEM AT HAND,    *
082480*    BASED ON WS-PACKAGING-STATE-WS AS SET BACK IN 1150-CLASSIFY-  *
082540*    ITEM.                                                         *
082600*----------------------------------------------------------------*
082660     SET SW-PG-SUCCESS TO FALSE.
082720*    MARKETPLACE-ONLY RUN, OR THE GUIDE FEED WAS EMPTY TO BEGIN
082780*    WITH - EITHER WAY THIS SOURCE IS SKIPPED AND ITS FRAGMENT IS
082840*    CLEARED SO 1400 DOES NOT CARRY A STALE VALUE FORWARD.
082900     IF MARKETPLACE-ONLY-RUN OR PRICEGUIDE-IS-EMPTY
082960         MOVE SPACES TO WS-PG-FRAG-BUILD
083020         GO TO 1300-EXIT
083080     END-IF.
083140     SET SW-PG-ROW-FOUND TO FALSE.
083200     SET PG-IDX TO 1.
083260     SEARCH ALL PRICEGUIDE-ROW
083320*        NO ROW AT ALL FOR THIS PLATFORM+TITLE COMBINATION - THE
083380*        ITEM SIMPLY IS NOT IN THE PUBLISHED GUIDE.
083440         AT END
083500             MOVE SPACES TO WS-PG-FRAG-BUILD
083560             STRING 'PRICE GUIDE: NO QUOTE FOUND FOR '
083620                 DELIMITED BY SIZE
083680                 GI-PLATFORM DELIMITED BY SIZE
083740                 INTO WS-PG-FRAG-BUILD
083800             GO TO 1300-EXIT
083860         WHEN PGT-PLATFORM (PG-IDX) = GI-PLATFORM
083920              AND PGT-TITLE (PG-IDX) = GI-TITLE
083980             SET SW-PG-ROW-FOUND TO TRUE
084040     END-SEARCH.
084100     MOVE PGT-LOOSE-USD (PG-IDX) TO WS-GUIDE-LOW-USD.
084160     MOVE PGT-CIB-USD   (PG-IDX) TO WS-GUIDE-HIGH-USD.
084220*    ROW FOUND - BUT THE GUIDE MAY STILL CARRY ONLY ONE OF THE
084280*    TWO QUOTES AS A NON-ZERO AMOUNT.  A CIB ITEM PREFERS THE CIB
084340*    QUOTE WHEN ONE EXISTS, OTHERWISE FALLS BACK TO WHICHEVER
084400*    QUOTE IS NON-ZERO; A LOOSE/ACCSRY/UNKNOWN ITEM GOES STRAIGHT
084460*    TO THE FALLBACK LOGIC SINCE IT HAS NO CIB-FIRST PREFERENCE.
084520     IF WS-PKG-CIB AND WS-GUIDE-HIGH-USD > 0
084580         MOVE WS-GUIDE-HIGH-USD TO WS-GUIDE-QUOTE-USD
084640     ELSE
084700         IF WS-GUIDE-LOW-USD > 0
084760             MOVE WS-GUIDE-LOW-USD TO WS-GUIDE-QUOTE-USD
084820         ELSE
084880             IF WS-GUIDE-HIGH-USD > 0
084940                 MOVE WS-GUIDE-HIGH-USD TO WS-GUIDE-QUOTE-USD
085000             ELSE
085060*                NEITHER QUOTE IS NON-ZERO - THE ROW EXISTS BUT
085120*                CARRIES NO USABLE PRICE AT ALL.
085180                 MOVE SPACES TO WS-PG-FRAG-BUILD
085240                 STRING 'PRICE GUIDE: NO PRICED QUOTE FOR '
085300                     DELIMITED BY SIZE
085360                     GI-TITLE DELIMITED BY SIZE
085420                     INTO WS-PG-FRAG-BUILD
085480                 GO TO 1300-EXIT
085540             END-IF
085600         END-IF
085660     END-IF.
085720*    THE PUBLISHED GUIDE IS QUOTED IN USD REGARDLESS OF THE
085780*    ITEM'S OWN REGION - THE CONVERSION BELOW IS ALWAYS USD-TO-
085840*    EUR FOR THIS SOURCE, NEVER ANY OTHER CURRENCY.
085900     MOVE 'USD' TO WS-CURRENCY-CODE.
085960     MOVE WS-GUIDE-QUOTE-USD TO WS-CONVERT-AMOUNT.
086020     PERFORM 2000-CONVERT-TO-EUR THRU 2000-EXIT.
086080     MOVE WS-CONVERT-RESULT TO WS-PG-ESTIMATE-EUR.
086140     SET SW-PG-SUCCESS TO TRUE.
086200     MOVE SPACES TO WS-PG-FRAG-BUILD.
086260     STRING 'PRICE GUIDE: '      DELIMITED BY SIZE
086320            WS-PACKAGING-STATE-WS DELIMITED BY SIZE
086380         ' QUOTE, '              DELIMITED BY SIZE
086440            WS-PG-ESTIMATE-EUR   DELIMITED BY SIZE
086500            ' EUR'               DELIMITED BY SIZE
086560         INTO WS-PG-FRAG-BUILD.
086620 1300-EXIT.
086680     EXIT.
086740*================================================================*
086800 1400-COMBINE-ESTIMATE.
086860*----------------------------------------------------------------*
086920*    WEIGHTED BLEND WHEN BOTH SOURCES PRICED, THE SINGLE SOURCE   *
086980*    WHEN ONLY ONE DID, OR A FAILURE WHEN NEITHER DID (GC-0009).  *
087040*    ALSO BUILDS THE ITEM HEADER AND THE FINAL EUR FIGURE SO     *
087100*    CALC-DETAILS CARRIES THE WHOLE PICTURE FOR THE ITEM, NOT    *
087160*    JUST THE BLEND LABEL (GC-0140).                             *
087220*                                                                  *
087280*    CALC-DETAILS IS ASSEMBLED FROM FOUR SEPARATE FRAGMENT AREAS  *
087340*    BUILT UP OVER THE COURSE OF THIS ITEM'S PASS THROUGH THE     *
087400*    PROGRAM - AN ITEM HEADER BUILT HERE, THE MARKETPLACE         *
087460*    FRAGMENT FROM 1200, THE PRICE GUIDE FRAGMENT FROM 1300, AND  *
087520*    THE FINAL-BLEND FRAGMENT BUILT HERE - STRUNG TOGETHER AT THE *
087580*    BOTTOM OF THIS PARAGRAPH WITH " | " SEPARATORS.  EACH        *
087640*    FRAGMENT IS SIZED TO ITS OWN WORST-CASE CONTENT SO THE FOUR  *
087700*    TOGETHER NEVER OVERRUN THE 200-BYTE CALC-DETAILS FIELD.      *
087760*                                                                  *
087820*    ROUGH BYTE BUDGET, WORST CASE, FOR THE BENEFIT OF WHOEVER     *
087880*    NEXT HAS TO ADD A FIFTH FRAGMENT TO THIS LINE:                *
087940*        ITEM HEADER ........ ABOUT  44 BYTES                     *
088000*        MARKETPLACE FRAGMENT ABOUT  55 BYTES                     *
088060*        PRICE GUIDE FRAGMENT ABOUT  50 BYTES                     *
088120*        FINAL-BLEND FRAGMENT ABOUT  45 BYTES                     *
088180*        THREE " | " SEPARATORS ......  9 BYTES                   *
088240*        ------------------------------------                     *
088300*        TOTAL ............. ABOUT 200 BYTES                      *
088360*    THIS LEAVES NO SLACK - A WIDER TITLE OR PLATFORM NAME DOES    *
088420*    NOT OVERRUN BECAUSE THE HEADER FRAGMENT ONLY EVER TAKES THE   *
088480*    FIRST 12/10 BYTES OF EACH, BUT A SIXTH FRAGMENT COULD NOT BE  *
088540*    ADDED WITHOUT SHRINKING ONE OF THE OTHER FOUR.                *
088600*----------------------------------------------------------------*
088660*    THE "N/A" TEXT VERSIONS OF EACH SOURCE'S AMOUNT ARE BUILT
088720*    FIRST, SINCE THE FINAL-BLEND FRAGMENT BELOW QUOTES BOTH
088780*    SOURCE AMOUNTS REGARDLESS OF WHICH ONE ACTUALLY PRICED.
088840     MOVE SPACES TO WS-FINAL-FRAG-BUILD.
088900     MOVE SPACES TO WS-WEIGHT-LINE-BUILD.
088960     MOVE SPACES TO WS-MKT-AMT-TEXT.
089020     MOVE SPACES TO WS-PG-AMT-TEXT.
089080     IF MARKETPLACE-PRICED
089140         MOVE WS-MKT-ESTIMATE-EUR TO WS-MKT-AMT-TEXT
089200     ELSE
089260         MOVE 'N/A' TO WS-MKT-AMT-TEXT
089320     END-IF.
089380     IF PRICEGUIDE-PRICED
089440         MOVE WS-PG-ESTIMATE-EUR TO WS-PG-AMT-TEXT
089500     ELSE
089560         MOVE 'N/A' TO WS-PG-AMT-TEXT
089620     END-IF.
089680*    THREE-WAY OUTCOME - BOTH SOURCES PRICED (WEIGHTED BLEND),
089740*    EXACTLY ONE SOURCE PRICED (THAT SOURCE'S FIGURE STANDS AS
089800*    THE FINAL ESTIMATE UNCHANGED), OR NEITHER PRICED (ZERO, WITH
089860*    "NO ESTIMATE" RECORDED IN THE WEIGHT-LINE FRAGMENT).
089920     IF MARKETPLACE-PRICED AND PRICEGUIDE-PRICED
089980         COMPUTE WS-FINAL-ESTIMATE-EUR ROUNDED =
090040             (WS-MKT-ESTIMATE-EUR * WS-WEIGHT-MKT) +
090100             (WS-PG-ESTIMATE-EUR  * WS-WEIGHT-PG)
090160*        THE WEIGHT-LINE FRAGMENT RECORDS THE ACTUAL SPLIT USED
090220*        (AFTER 045-NORMALIZE-WEIGHTS) AS TWO WHOLE-PERCENT
090280*        EDITED FIELDS, NOT THE RAW 9(01)V999 WEIGHT VALUES.
090340         COMPUTE WS-EDIT-PCT-MKT = WS-WEIGHT-MKT * 100
090400         COMPUTE WS-EDIT-PCT-PG  = WS-WEIGHT-PG  * 100
090460         STRING 'WTD '          DELIMITED BY SIZE
090520                WS-EDIT-PCT-MKT DELIMITED BY SIZE
090580                '/'             DELIMITED BY SIZE
090640                WS-EDIT-PCT-PG  DELIMITED BY SIZE
090700             INTO WS-WEIGHT-LINE-BUILD
090760     ELSE
090820         IF MARKETPLACE-PRICED
090880             MOVE WS-MKT-ESTIMATE-EUR TO WS-FINAL-ESTIMATE-EUR
090940             MOVE 'MKT ONLY' TO WS-WEIGHT-LINE-BUILD
091000         ELSE
091060             IF PRICEGUIDE-PRICED
091120                 MOVE WS-PG-ESTIMATE-EUR TO WS-FINAL-ESTIMATE-EUR
091180                 MOVE 'PG ONLY' TO WS-WEIGHT-LINE-BUILD
091240             ELSE
091300                 MOVE 0 TO WS-FINAL-ESTIMATE-EUR
091360                 MOVE 'NO ESTIMATE' TO WS-WEIGHT-LINE-BUILD
091420             END-IF
091480         END-IF
091540     END-IF.
091600*    GI-ONLINE-ESTIMATE-EUR IS THE ONE FIGURE THE OUTPUT RECORD
091660*    ACTUALLY CARRIES AS A NUMBER - EVERYTHING BELOW THIS POINT
091720*    IS BUILDING THE HUMAN-READABLE CALC-DETAILS TEXT THAT
091780*    EXPLAINS HOW IT WAS ARRIVED AT.
091840     MOVE WS-FINAL-ESTIMATE-EUR TO GI-ONLINE-ESTIMATE-EUR.
091900*    FINAL-BLEND FRAGMENT - WEIGHT/SOURCE LABEL, BOTH SOURCE
091960*    AMOUNTS (OR N/A), AND THE FINAL EUR FIGURE ITSELF.
092020     STRING WS-WEIGHT-LINE-BUILD  DELIMITED BY SIZE
092080            'MKT='                DELIMITED BY SIZE
092140            WS-MKT-AMT-TEXT       DELIMITED BY SIZE
092200            ' PG='                DELIMITED BY SIZE
092260            WS-PG-AMT-TEXT        DELIMITED BY SIZE
092320            ' FINAL: '            DELIMITED BY SIZE
092380            WS-FINAL-ESTIMATE-EUR DELIMITED BY SIZE
092440            ' EUR'                DELIMITED BY SIZE
092500         INTO WS-FINAL-FRAG-BUILD.
092560*    ITEM HEADER FRAGMENT - TITLE AND PLATFORM ARE TAKEN ONLY
092620*    12/10 CHARACTERS AT A TIME BY REFERENCE MODIFICATION SO THE
092680*    HEADER STAYS WITHIN ITS OWN 44-BYTE BUDGET EVEN FOR THE
092740*    LONGEST TITLES AND PLATFORM NAMES ON FILE.
092800     MOVE SPACES TO WS-ITEM-HDR-BUILD.
092860     STRING 'ITEM: '              DELIMITED BY SIZE
092920            GI-TITLE (1:12)        DELIMITED BY SIZE
092980            '/'                    DELIMITED BY SIZE
093040            GI-PLATFORM (1:10)     DELIMITED BY SIZE
093100            '/'                    DELIMITED BY SIZE
093160            WS-PACKAGING-STATE-WS  DELIMITED BY SIZE
093220            '/'                    DELIMITED BY SIZE
093280            GI-REGION              DELIMITED BY SIZE
093340         INTO WS-ITEM-HDR-BUILD.
093400*    FINAL ASSEMBLY - THE FOUR FRAGMENTS, " | " SEPARATED, INTO
093460*    THE 200-BYTE CALC-DETAILS LINE AND FROM THERE INTO THE
093520*    OUTPUT RECORD ITSELF.
093580     MOVE SPACES TO WS-CALC-DETAILS-LINE.
093640     STRING WS-ITEM-HDR-BUILD    DELIMITED BY SIZE
093700            ' | '                DELIMITED BY SIZE
093760            WS-MKT-FRAG-BUILD    DELIMITED BY SIZE
093820            ' | '                DELIMITED BY SIZE
093880            WS-PG-FRAG-BUILD     DELIMITED BY SIZE
093940            ' | '                DELIMITED BY SIZE
094000            WS-FINAL-FRAG-BUILD  DELIMITED BY SIZE
094060         INTO WS-CALC-DETAILS-LINE.
094120     MOVE WS-CALC-DETAILS-LINE TO GI-CALC-DETAILS.
094180 1400-EXIT.
094240     EXIT.
094300*================================================================*
094360 1500-WRITE-ENRICHED-RECORD.
094420*----------------------------------------------------------------*
094480*    UNPROCESSABLE ROWS PASS THROUGH UNCHANGED EXCEPT FOR THE     *
094540*    "SKIPPED" CALC-DETAILS NOTE 100-MAINLINE ALREADY MOVED IN    *
094600*    (GC-0139); ONLINE-ESTIMATE-EUR STAYS ZERO FOR THEM.          *
094660*                                                                  *
094720*    INVENTORY-OUT IS THE SAME 370-BYTE LAYOUT AS INVENTORY-IN -   *
094780*    GAMEPRC NEVER ADDS OR DROPS A FIELD, IT ONLY FILLS IN THE     *
094840*    TWO FIELDS (ONLINE-ESTIMATE-EUR AND CALC-DETAILS) THAT ARE    *
094900*    BLANK ON THE WAY IN.                                          *
094960*                                                                  *
095020*    THE MOVE BELOW COPIES THE WHOLE 370-BYTE WORKING RECORD IN    *
095080*    ONE SHOT RATHER THAN FIELD BY FIELD - GAME-ITEM-WS AND        *
095140*    INVENTORY-OUT-REC SHARE THE SAME GAMEREC LAYOUT, SO A GROUP   *
095200*    MOVE IS SAFE AND CARRIES EVERY FIELD, INCLUDING THE ONES      *
095260*    THIS PROGRAM NEVER TOUCHES, THROUGH UNCHANGED.                *
095320*----------------------------------------------------------------*
095380     MOVE GAME-ITEM-WS TO INVENTORY-OUT-REC.
095440     WRITE INVENTORY-OUT-REC.
095500     IF NOT FS-INVOUT-OK
095560         GO TO 999-ERROR
095620     END-IF.
095680 1500-EXIT.
095740     EXIT.
095800*================================================================*
095860 1600-ACCUM-CONTROL-TOTALS.
095920*----------------------------------------------------------------*
095980*    UPDATES THE RUNNING SUM/MIN/MAX AND WRITES ONE PROGRESS      *
096040*    LINE PER ITEM TO SUMMARY-OUT (GC-0052).                       *
096100*                                                                  *
096160*    "SUCCESS" HERE MEANS AT LEAST ONE OF THE TWO PRICING         *
096220*    SOURCES PRODUCED A FIGURE, NOT THAT BOTH DID - THE RUNNING    *
096280*    MIN/MAX/SUM AT 900-TERMINATE ARE COMPUTED ONLY OVER ITEMS     *
096340*    THAT MET THAT BAR.  AN UNPROCESSABLE ROW NEVER REACHES        *
096400*    EITHER BRANCH BELOW AS A SUCCESS, EVEN THOUGH IT WAS          *
096460*    COUNTED AS READ.                                              *
096520*                                                                  *
096580*    ONE PROGRESS LINE IS WRITTEN FOR EVERY INVENTORY ROW, NOT     *
096640*    JUST THE SUCCESSFUL ONES - A SKIPPED OR FAILED ITEM STILL     *
096700*    GETS ITS OWN LINE, MARKED "KO", SO THE SUMMARY-OUT LISTING    *
096760*    LINES UP ONE-FOR-ONE WITH THE INVENTORY-OUT ROWS AND NOTHING  *
096820*    HAS TO BE CROSS-REFERENCED BY ROW NUMBER TO FIND OUT WHY A    *
096880*    PARTICULAR ITEM CAME OUT WITH NO PRICE.                       *
096940*----------------------------------------------------------------*
097000     MOVE SPACES TO RPT-PROGRESS-LINE.
097060*    RPT-PROGRESS-LINE IS CLEARED FIRST SO NO STALE CHARACTERS
097120*    FROM A PRIOR ROW'S TITLE OR TAG SURVIVE INTO A SHORTER ONE.
097180     MOVE WS-ITEM-SEQUENCE-NO     TO WS-EDIT-SEQ.
097240     MOVE WS-TOTAL-INVENTORY-RECS TO WS-EDIT-TOTAL.
097300*    "[SEQ/TOTAL]" GIVES THE READER A RUNNING POSITION IN THE
097360*    FILE WITHOUT HAVING TO COUNT LINES IN SUMMARY-OUT BY HAND.
097420     STRING '['           DELIMITED BY SIZE
097480            WS-EDIT-SEQ   DELIMITED BY SIZE
097540            '/'           DELIMITED BY SIZE
097600            WS-EDIT-TOTAL DELIMITED BY SIZE
097660            ']'           DELIMITED BY SIZE
097720         INTO RPT-PROGRESS-TAG.
097780     IF ITEM-IS-PROCESSABLE AND
097840             (MARKETPLACE-PRICED OR PRICEGUIDE-PRICED)
097900         ADD 1 TO CNT-SUCCESS
097960         MOVE 'OK' TO RPT-PROGRESS-RESULT
098020         MOVE GI-TITLE TO RPT-PROGRESS-TITLE
098080         MOVE GI-ONLINE-ESTIMATE-EUR TO WS-EDIT-PRICE
098140         MOVE WS-EDIT-PRICE TO RPT-PROGRESS-PRICE
098200         ADD GI-ONLINE-ESTIMATE-EUR TO WS-SUM-PRICE-EUR
098260*        THE FIRST SUCCESS PRIMES BOTH MIN AND MAX TO ITS OWN
098320*        PRICE - EVERY SUCCESS AFTER THAT ONLY WIDENS THE RANGE.
098380         IF CNT-SUCCESS = 1
098440             MOVE GI-ONLINE-ESTIMATE-EUR TO MIN-PRICE-EUR
098500             MOVE GI-ONLINE-ESTIMATE-EUR TO MAX-PRICE-EUR
098560         ELSE
098620             IF GI-ONLINE-ESTIMATE-EUR < MIN-PRICE-EUR
098680                 MOVE GI-ONLINE-ESTIMATE-EUR TO MIN-PRICE-EUR
098740             END-IF
098800             IF GI-ONLINE-ESTIMATE-EUR > MAX-PRICE-EUR
098860                 MOVE GI-ONLINE-ESTIMATE-EUR TO MAX-PRICE-EUR
098920             END-IF
098980         END-IF
099040     ELSE
099100*        A PROCESSABLE ROW THAT NEITHER SOURCE COULD PRICE COUNTS
099160*        AS FAILED; AN UNPROCESSABLE ROW DOES NOT - IT WAS NEVER
099220*        A PRICING ATTEMPT IN THE FIRST PLACE.
099280         IF ITEM-IS-PROCESSABLE
099340             ADD 1 TO CNT-FAILED
099400         END-IF
099460         MOVE 'KO' TO RPT-PROGRESS-RESULT
099520         MOVE GI-TITLE TO RPT-PROGRESS-TITLE
099580         MOVE 'N/A' TO RPT-PROGRESS-PRICE
099640     END-IF.
099700     WRITE SUMMARY-OUT-REC FROM RPT-PROGRESS-LINE.
099760 1600-EXIT.
099820     EXIT.
099880*================================================================*
099940 2000-CONVERT-TO-EUR.
100000*----------------------------------------------------------------*
100060*    GENERIC AMOUNT+CURRENCY TO EUR CONVERSION, ROUNDED HALF-UP   *
100120*    TO THE CENT.  EXPECTS WS-CURRENCY-CODE ALREADY NORMALIZED    *
100180*    AND WS-CONVERT-AMOUNT ALREADY SET BY THE CALLER.  CALLERS    *
100240*    MUST TEST FXRATE-WAS-FOUND ON RETURN AND EXCLUDE THE SOURCE  *
100300*    RECORD WHEN IT IS NOT SET - AN UNRESOLVED CURRENCY IS A      *
100360*    CONVERSION ERROR, NOT A ZERO-VALUE RESULT (GC-0139).         *
100420*                                                                  *
100480*    CALLED FROM BOTH PRICING SOURCES - 1240-CONVERT-LISTING-TO-  *
100540*    EUR FOR EACH ACCEPTED MARKETPLACE LISTING, AND 1300-PRICE-   *
100600*    FROM-GUIDE FOR THE PUBLISHED USD QUOTE - SO IT MUST NOT      *
100660*    ASSUME ANYTHING ABOUT WHICH CURRENCY IT WILL BE ASKED TO     *
100720*    CONVERT BEYOND WHAT IS ALREADY SITTING IN WS-CURRENCY-CODE.  *
100780*----------------------------------------------------------------*
100840*    EUR NEEDS NO TABLE LOOKUP AT ALL - IT IS ALREADY THE TARGET
100900*    CURRENCY, SO THE AMOUNT PASSES STRAIGHT THROUGH.
100960     SET SW-FXRATE-FOUND TO FALSE.
101020     IF WS-CURRENCY-CODE = 'EUR'
101080         MOVE WS-CONVERT-AMOUNT TO WS-CONVERT-RESULT
101140         SET FXRATE-WAS-FOUND TO TRUE
101200         GO TO 2000-EXIT
101260     END-IF.
101320     PERFORM 2011-FIND-ONE-RATE THRU 2011-FIND-EXIT
101380         VARYING WS-FXRATE-IDX FROM 1 BY 1
101440         UNTIL WS-FXRATE-IDX > WS-FXRATE-MAX
101500            OR FXRATE-WAS-FOUND.
101560*    NO ROW IN FXRATE-TABLE NAMES THIS CURRENCY - THE CALLER IS
101620*    EXPECTED TO CHECK FXRATE-WAS-FOUND AND EXCLUDE THE RECORD
101680*    RATHER THAN TRUST THE ZERO MOVED HERE.
101740     IF NOT FXRATE-WAS-FOUND
101800         MOVE 0 TO WS-CONVERT-RESULT
101860         GO TO 2000-EXIT
101920     END-IF.
101980     COMPUTE WS-CONVERT-RESULT ROUNDED =
102040             WS-CONVERT-AMOUNT * FXT-RATE-TO-EUR (WS-FXRATE-IDX).
102100 2011-FIND-ONE-RATE.
102160*    LINEAR SCAN - FXRATE-TABLE TOPS OUT AROUND A DOZEN ROWS
102220*    (FXRATES-IN OR THE 055-LOAD-FALLBACK-RATES LIST), SO THERE
102280*    IS NO CASE FOR A BINARY SEARCH OR SEARCH ALL VERB HERE.
102340     IF FXT-CURRENCY (WS-FXRATE-IDX) = WS-CURRENCY-CODE
102400         SET FXRATE-WAS-FOUND TO TRUE
102460     END-IF.
102520 2011-FIND-EXIT.
102580*    LANDING SPOT FOR THE VARYING PERFORM IN 2000-CONVERT-TO-EUR.
102640     EXIT.
102700 2000-EXIT.
102760     EXIT.
102820*================================================================*
102880 2050-NORMALIZE-CURRENCY-CODE.
102940*----------------------------------------------------------------*
103000*    SYMBOL/WORD NORMALIZATION FOR THE FORMS THAT FIT A 3-BYTE    *
103060*    FIELD (GC-0063).  LONGER WORDS SUCH AS "EURO"/"POUND"/       *
103120*    "DOLLAR"/"YEN" CANNOT APPEAR IN LST-CURRENCY AS LAID OUT.     *
103180*                                                                  *
103240*    THE THREE SYMBOLIC CHARACTERS (POUND/EURO/YEN SIGNS) ARE      *
103300*    DECLARED IN SPECIAL-NAMES AT THE TOP OF THIS PROGRAM AS      *
103360*    ONE-BYTE CODE-PAGE POSITIONS, NOT AS LITERAL GLYPHS - THE    *
103420*    SOURCE FEED IS EXPECTED TO USE THOSE CODE-PAGE POSITIONS     *
103480*    WHEN A SYMBOL RATHER THAN A THREE-LETTER CODE IS GIVEN.       *
103540*----------------------------------------------------------------*
103600     EVALUATE WS-CURRENCY-RAW
103660*        PLAIN DOLLAR SIGN, NO COUNTRY PREFIX - TREATED AS USD,
103720*        NOT CAD/AUD/NZD, SINCE THE MARKETPLACE FEEDS THIS
103780*        PROGRAM READS ARE ALL US-ORIGINATED.
103840         WHEN '$  '   MOVE 'USD' TO WS-CURRENCY-CODE
103900         WHEN 'US$'   MOVE 'USD' TO WS-CURRENCY-CODE
103960*        SYMBOL FORMS - SEE THE SPECIAL-NAMES PARAGRAPH FOR HOW
104020*        EACH CODE-PAGE POSITION BELOW IS DECLARED.
104080         WHEN FC-POUND-SIGN      MOVE 'GBP' TO WS-CURRENCY-CODE
104140         WHEN FC-EURO-SIGN       MOVE 'EUR' TO WS-CURRENCY-CODE
104200         WHEN FC-YEN-SIGN        MOVE 'JPY' TO WS-CURRENCY-CODE
104260         WHEN OTHER
104320*            ALREADY A THREE-LETTER CODE (OR CLOSE TO ONE) -
104380*            JUST UPPER-CASE IT AND TRUST THE FXRATE-TABLE LOOKUP
104440*            TO SORT OUT WHETHER IT IS ACTUALLY RECOGNIZED.
104500             MOVE WS-CURRENCY-RAW TO WS-CURRENCY-CODE
104560             INSPECT WS-CURRENCY-CODE CONVERTING WS-LOWER-ALPHABET
104620                                                TO WS-UPPER-ALPHABET
104680     END-EVALUATE.
104740 2050-EXIT.
104800     EXIT.
104860*================================================================*
104920 8100-FIND-KEYWORD.
104980*----------------------------------------------------------------*
105040*    CASE-INSENSITIVE "IS WS-SEARCH-KEYWORD A SUBSTRING OF        *
105100*    WS-SEARCH-TEXT" TEST.  HAND-ROLLED PERFORM VARYING SCAN -     *
105160*    NO INTRINSIC FUNCTIONS ARE USED IN THIS PROGRAM (GC-0103).    *
105220*                                                                  *
105280*    THE SHARED SEARCH WORK AREA (WS-SEARCH-TEXT/WS-SEARCH-       *
105340*    KEYWORD) IS LOADED BY THE CALLER BEFORE EVERY PERFORM OF     *
105400*    THIS PARAGRAPH - IT IS USED BY EVERY KEYWORD CHECK IN THE     *
105460*    PROGRAM, SO NOTHING HERE MAY ASSUME WHAT THE PRIOR CALLER     *
105520*    LEFT BEHIND.                                                  *
105580*                                                                  *
105640*    THIS PARAGRAPH IS THE WORKHORSE OF THE WHOLE EXCLUSION/       *
105700*    FILTER MACHINERY IN THE PROGRAM - 1230, 8400, 8410, 8420 AND  *
105760*    8450 ALL FUNNEL THROUGH HERE ONE KEYWORD AT A TIME RATHER     *
105820*    THAN EACH ROLLING ITS OWN SCAN, SO A FUTURE FIX TO HOW        *
105880*    MATCHING WORKS (E.G. ADDING A WORD-BOUNDARY CHECK) ONLY HAS   *
105940*    TO BE MADE IN ONE PLACE.                                      *
106000*----------------------------------------------------------------*
106060     SET SW-KEYWORD-FOUND TO FALSE.
106120*    UPPER-CASE WORKING COPIES OF BOTH STRINGS ARE MADE HERE SO
106180*    THE ORIGINAL CALLER'S FIELDS ARE NEVER DISTURBED - THE
106240*    KEYWORD/TEXT COMPARISON BELOW IS ALWAYS CASE-INSENSITIVE.
106300     MOVE WS-SEARCH-TEXT    TO WS-SEARCH-TEXT-UC.
106360     MOVE WS-SEARCH-KEYWORD TO WS-SEARCH-KEYWORD-UC.
106420     INSPECT WS-SEARCH-TEXT-UC    CONVERTING WS-LOWER-ALPHABET
106480                                           TO WS-UPPER-ALPHABET.
106540     INSPECT WS-SEARCH-KEYWORD-UC CONVERTING WS-LOWER-ALPHABET
106600                                           TO WS-UPPER-ALPHABET.
106660     PERFORM 8110-MEASURE-TEXT-LEN THRU 8110-EXIT.
106720*    EITHER STRING TRIMMED TO NOTHING - NO MATCH IS POSSIBLE.
106780     IF WS-SEARCH-KEY-LEN = 0 OR WS-SEARCH-TEXT-LEN = 0
106840         GO TO 8100-EXIT
106900     END-IF.
106960*    THE KEYWORD CANNOT FIT ANYWHERE IN THE TEXT IF IT IS LONGER
107020*    THAN THE TEXT ITSELF - WS-SCAN-STOP WOULD COME OUT BELOW 1.
107080     COMPUTE WS-SCAN-STOP = WS-SEARCH-TEXT-LEN - WS-SEARCH-KEY-LEN
107140                          + 1.
107200     IF WS-SCAN-STOP < 1
107260         GO TO 8100-EXIT
107320     END-IF.
107380     PERFORM 8120-TRY-ONE-POSITION THRU 8120-EXIT
107440         VARYING WS-SEARCH-POS FROM 1 BY 1
107500         UNTIL WS-SEARCH-POS > WS-SCAN-STOP
107560            OR KEYWORD-WAS-FOUND.
107620 8100-EXIT.
107680     EXIT.
107740*================================================================*
107800 8110-MEASURE-TEXT-LEN.
107860*----------------------------------------------------------------*
107920*    TRAILING-SPACE TRIM, DONE BY HAND (NO FUNCTION LENGTH).      *
107980*    STARTS AT THE FULL DECLARED WIDTH AND WALKS BACKWARD ONE      *
108040*    BYTE AT A TIME UNTIL A NON-SPACE IS FOUND OR THE FIELD        *
108100*    TURNS OUT TO BE ALL SPACES (LENGTH COMES OUT ZERO).           *
108160*                                                                  *
108220*    THE TWO VARYING PERFORMS BELOW COUNT DOWN, NOT UP - EACH ONE  *
108280*    STOPS THE FIRST TIME IT SEES A NON-SPACE BYTE AT THE CURRENT  *
108340*    LENGTH, SO WS-SEARCH-TEXT-LEN/WS-SEARCH-KEY-LEN END UP            *
108400*    HOLDING THE POSITION OF THE LAST NON-SPACE CHARACTER, WHICH    *
108460*    IS EXACTLY THE TRIMMED LENGTH.  8111-TRIM-TEXT AND 8112-TRIM-  *
108520*    KEY DO NOTHING BUT CONTINUE - ALL THE WORK IS IN THE TEST      *
108580*    CLAUSE OF THE PERFORM VARYING ITSELF.                          *
108640*----------------------------------------------------------------*
108700     MOVE 60 TO WS-SEARCH-TEXT-LEN.
108760     PERFORM 8111-TRIM-TEXT THRU 8111-EXIT
108820         VARYING WS-SEARCH-TEXT-LEN FROM 60 BY -1
108880         UNTIL WS-SEARCH-TEXT-LEN = 0
108940            OR WS-SEARCH-TEXT-UC (WS-SEARCH-TEXT-LEN:1) NOT = SPACE.
109000     MOVE 30 TO WS-SEARCH-KEY-LEN.
109060     PERFORM 8112-TRIM-KEY THRU 8112-EXIT
109120         VARYING WS-SEARCH-KEY-LEN FROM 30 BY -1
109180         UNTIL WS-SEARCH-KEY-LEN = 0
109240            OR WS-SEARCH-KEYWORD-UC (WS-SEARCH-KEY-LEN:1) NOT = SPACE.
109300 8111-TRIM-TEXT.
109360     CONTINUE.
109420 8111-EXIT.
109480     EXIT.
109540 8112-TRIM-KEY.
109600     CONTINUE.
109660 8112-EXIT.
109720     EXIT.
109780 8110-EXIT.
109840     EXIT.
109900*================================================================*
109960 8120-TRY-ONE-POSITION.
110020*----------------------------------------------------------------*
110080*    ONE REFERENCE-MODIFIED COMPARISON PER CALL - THE VARYING      *
110140*    CLAUSE IN 8100-FIND-KEYWORD ADVANCES WS-SEARCH-POS BY ONE     *
110200*    AND CALLS BACK IN UNTIL A MATCH IS FOUND OR THE SCAN RUNS     *
110260*    OUT OF ROOM.                                                  *
110320*                                                                  *
110380*    THE COMPARISON ITSELF IS A STRAIGHT SUBSTRING EQUALITY -      *
110440*    WS-SEARCH-KEY-LEN BYTES OF THE TEXT STARTING AT THE CURRENT   *
110500*    POSITION AGAINST THE FIRST WS-SEARCH-KEY-LEN BYTES OF THE     *
110560*    (ALREADY UPPER-CASED) KEYWORD.  NOTHING HERE LOOKS AT WORD    *
110620*    BOUNDARIES - "BOX ONLY" WOULD ALSO MATCH INSIDE A LONGER      *
110680*    WORD LIKE "TOOLBOX ONLYISH" IF SUCH A TITLE EVER ARRIVED.     *
110740*----------------------------------------------------------------*
110800     IF WS-SEARCH-TEXT-UC (WS-SEARCH-POS:WS-SEARCH-KEY-LEN) =
110860             WS-SEARCH-KEYWORD-UC (1:WS-SEARCH-KEY-LEN)
110920         SET SW-KEYWORD-FOUND TO TRUE
110980     END-IF.
111040 8120-EXIT.
111100     EXIT.
111160*================================================================*
111220 8400-CHECK-EXCLUDE-REGION-KEYWORDS.
111280*----------------------------------------------------------------*
111340*    A STRICT-REGION CONFLICT IS A LISTING WHOSE TITLE NAMES A    *
111400*    RIVAL REGION OUTRIGHT (GC-0109).  THE FULL EXCLUDE SET FOR   *
111460*    EACH REGION IS CHECKED, NOT JUST ONE REPRESENTATIVE KEYWORD  *
111520*    (GC-0139) - A TITLE THAT ONLY SAYS "USA" OR "EUROPEAN" NOW   *
111580*    TRIPS THE CONFLICT THE SAME AS ONE THAT SAYS "NTSC" OR "PAL".*
111640*                                                                  *
111700*    PAL AND NTSC EACH GET THEIR OWN FOUR-KEYWORD EXCLUDE TABLE    *
111760*    (WS-REGION-EXCL-PAL/WS-REGION-EXCL-NTSC) BECAUSE THE TWO      *
111820*    SETS OF RIVAL-REGION WORDS ARE NOT SYMMETRICAL - "JAPAN" AND  *
111880*    "USA" EXCLUDE A PAL LISTING, BUT "EUROPEAN" AND "EUROPE"      *
111940*    EXCLUDE AN NTSC LISTING, SO ONE SHARED TABLE WOULD NOT WORK.  *
112000*                                                                  *
112060*    THIS CHECK RUNS ON EVERY PASS - STRICT, RELAXED-LANGUAGE, AND *
112120*    RELAXED-PACKAGING ALIKE.  NEITHER OF THE TWO RELAXATION        *
112180*    SWITCHES IN 1230 TOUCHES IT; THE ONLY THING THAT CAN TURN     *
112240*    IT OFF ENTIRELY IS UPSI-0 ITSELF, CHECKED BY THE CALLER       *
112300*    BEFORE THIS PARAGRAPH IS EVER PERFORMED.                     *
112360*----------------------------------------------------------------*
112420     SET SW-KEYWORD-FOUND TO FALSE.
112480     MOVE LST-TITLE (WS-LISTING-SCAN-IDX) TO WS-SEARCH-TEXT.
112540     EVALUATE TRUE
112600         WHEN GI-REGION-PAL
112660             PERFORM 8410-SCAN-ONE-PAL-EXCLUDE THRU 8410-EXIT
112720                 VARYING WS-REGION-EXCL-IDX FROM 1 BY 1
112780                 UNTIL WS-REGION-EXCL-IDX > 4
112840                    OR KEYWORD-WAS-FOUND
112900         WHEN GI-REGION-NTSCU OR GI-REGION-NTSCJ
112960             PERFORM 8420-SCAN-ONE-NTSC-EXCLUDE THRU 8420-EXIT
113020                 VARYING WS-REGION-EXCL-IDX FROM 1 BY 1
113080                 UNTIL WS-REGION-EXCL-IDX > 4
113140                    OR KEYWORD-WAS-FOUND
113200*        REGION IS NEITHER PAL NOR NTSC-U/NTSC-J - CANNOT HAPPEN
113260*        ONCE 1100-NORMALIZE-ITEM HAS RUN, BUT THE EVALUATE STILL
113320*        NEEDS A WHEN OTHER TO BE WELL-FORMED.
113380         WHEN OTHER
113440             CONTINUE
113500     END-EVALUATE.
113560 8400-EXIT.
113620     EXIT.
113680*================================================================*
113740 8410-SCAN-ONE-PAL-EXCLUDE.
113800*    ONE PAL-SIDE RIVAL-REGION KEYWORD PER CALL - THE FOUR-ENTRY
113860*    WS-REGION-EXCL-PAL TABLE LIVES IN WORKING-STORAGE, NEXT TO
113920*    ITS NTSC COUNTERPART.
113980     MOVE WS-REGION-EXCL-PAL (WS-REGION-EXCL-IDX) TO
114040         WS-SEARCH-KEYWORD.
114100     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
114160 8410-EXIT.
114220     EXIT.
114280*================================================================*
114340 8420-SCAN-ONE-NTSC-EXCLUDE.
114400*    SAME IDEA AS 8410 ABOVE, FOR THE NTSC-SIDE TABLE - CALLED
114460*    WHEN THE ITEM ITSELF IS EITHER NTSC-U OR NTSC-J, SINCE BOTH
114520*    SHARE THE SAME SET OF PAL-NAMING RIVAL KEYWORDS.
114580     MOVE WS-REGION-EXCL-NTSC (WS-REGION-EXCL-IDX) TO
114640         WS-SEARCH-KEYWORD.
114700     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
114760 8420-EXIT.
114820     EXIT.
114880*================================================================*
114940 8450-SCAN-ONE-LANG-EXCLUDE.
115000*    ONE LANGUAGE MARKER PER CALL - SEE WS-LANG-EXCL-LIST'S OWN
115060*    BANNER IN WORKING-STORAGE FOR WHY THIS CHECK IS DROPPED ON
115120*    THE RELAXED-LANGUAGE AND RELAXED-PACKAGING PASSES.
115180     MOVE WS-LANG-EXCL (WS-REGION-EXCL-IDX) TO WS-SEARCH-KEYWORD.
115240     PERFORM 8100-FIND-KEYWORD THRU 8100-EXIT.
115300 8450-EXIT.
115360     EXIT.
115420*================================================================*
115480 900-TERMINATE.
115540*----------------------------------------------------------------*
115600*    WRITES THE TITLE, COUNT AND STATS LINES (STATS ONLY WHEN AT  *
115660*    LEAST ONE ITEM PRICED SUCCESSFULLY, GC-0058), THEN CLOSES    *
115720*    EVERY FILE.                                                  *
115780*                                                                  *
115840*    THE STATS LINES ARE SUPPRESSED ENTIRELY RATHER THAN WRITTEN  *
115900*    WITH ZERO VALUES WHEN CNT-SUCCESS IS ZERO - A RUN WHERE       *
115960*    NOTHING PRICED HAS NO MEANINGFUL AVERAGE/MIN/MAX TO REPORT,   *
116020*    AND A ZERO WOULD READ AS A REAL (IF UNLIKELY) PRICE RATHER    *
116080*    THAN AS "NOT APPLICABLE".                                     *
116140*----------------------------------------------------------------*
116200*    TITLE LINE FIRST, THEN FIVE COUNT LINES IN A FIXED ORDER -
116260*    READ, PROCESSABLE, SKIPPED, SUCCESS, FAILED - THE SAME ORDER
116320*    THE FIVE 77-LEVEL COUNTERS WERE BUILT UP IN OVER THE COURSE
116380*    OF THE RUN.  READ = PROCESSABLE + SKIPPED ALWAYS HOLDS;
116440*    PROCESSABLE = SUCCESS + FAILED ALWAYS HOLDS.
116500     WRITE SUMMARY-OUT-REC FROM RPT-TITLE-LINE.
116560*    LABEL LITERALS ARE PADDED TO THE FULL WIDTH OF RPT-COUNT-
116620*    LABEL SO EVERY VALUE COLUMN LINES UP WHEN SUMMARY-OUT IS
116680*    PRINTED OR VIEWED IN A FIXED-WIDTH EDITOR.
116740     MOVE 'RECORDS READ  ' TO RPT-COUNT-LABEL.
116800     MOVE CNT-READ TO RPT-COUNT-VALUE.
116860     WRITE SUMMARY-OUT-REC FROM RPT-COUNT-LINE.
116920     MOVE 'PROCESSABLE   ' TO RPT-COUNT-LABEL.
116980     MOVE CNT-PROCESSABLE TO RPT-COUNT-VALUE.
117040     WRITE SUMMARY-OUT-REC FROM RPT-COUNT-LINE.
117100     MOVE 'SKIPPED       ' TO RPT-COUNT-LABEL.
117160     MOVE CNT-SKIPPED TO RPT-COUNT-VALUE.
117220     WRITE SUMMARY-OUT-REC FROM RPT-COUNT-LINE.
117280     MOVE 'SUCCESS       ' TO RPT-COUNT-LABEL.
117340     MOVE CNT-SUCCESS TO RPT-COUNT-VALUE.
117400     WRITE SUMMARY-OUT-REC FROM RPT-COUNT-LINE.
117460     MOVE 'FAILED        ' TO RPT-COUNT-LABEL.
117520     MOVE CNT-FAILED TO RPT-COUNT-VALUE.
117580     WRITE SUMMARY-OUT-REC FROM RPT-COUNT-LINE.
117640*    AVG/MIN/MAX ARE COMPUTED ONLY OVER THE SUCCESS COUNT, NEVER
117700*    OVER THE FULL READ COUNT - AN ITEM THAT WAS SKIPPED OR THAT
117760*    FAILED TO PRICE CONTRIBUTES NOTHING TO ANY OF THE THREE.
117820     IF CNT-SUCCESS > 0
117880         COMPUTE AVG-PRICE-EUR ROUNDED = WS-SUM-PRICE-EUR
117940                                        / CNT-SUCCESS
118000         MOVE 'AVG PRICE EUR ' TO RPT-STATS-LABEL
118060         MOVE AVG-PRICE-EUR TO RPT-STATS-VALUE
118120         WRITE SUMMARY-OUT-REC FROM RPT-STATS-LINE
118180         MOVE 'MIN PRICE EUR ' TO RPT-STATS-LABEL
118240         MOVE MIN-PRICE-EUR TO RPT-STATS-VALUE
118300         WRITE SUMMARY-OUT-REC FROM RPT-STATS-LINE
118360         MOVE 'MAX PRICE EUR ' TO RPT-STATS-LABEL
118420         MOVE MAX-PRICE-EUR TO RPT-STATS-VALUE
118480         WRITE SUMMARY-OUT-REC FROM RPT-STATS-LINE
118540     END-IF.
118600*    NORMAL CLOSE OF ALL SIX FILES AND A ZERO RETURN-CODE - THE
118660*    STEP THAT SUBMITS THIS RUN TESTS RETURN-CODE, NOT ANY FILE
118720*    STATUS, TO DECIDE WHETHER TO GO ON TO THE NEXT STEP.
118780     CLOSE INVENTORY-IN, LISTINGS-IN, PRICEGUIDE-IN, FXRATES-IN,
118840           INVENTORY-OUT, SUMMARY-OUT.
118900     MOVE +0 TO RETURN-CODE.
118960     GOBACK.
119020*================================================================*
119080 999-ERROR.
119140*----------------------------------------------------------------*
119200*    FATAL OPEN/FILE-STATUS ERROR EXIT - SAME SHAPE AS THE SHOP'S  *
119260*    STANDARD FATAL OPEN/STATUS ERROR EXIT.                        *
119320*    EVERY OPEN AND EVERY WRITE TO INVENTORY-OUT CHECKS ITS FILE   *
119380*    STATUS AND COMES HERE ON ANYTHING OTHER THAN '00' - THE RUN   *
119440*    IS ABANDONED RATHER THAN LEFT TO CONTINUE AGAINST A FILE      *
119500*    THAT MAY NOT ACTUALLY BE OPEN.                                 *
119560*----------------------------------------------------------------*
119620     DISPLAY 'GAMEPRC - FATAL FILE STATUS ERROR - RUN TERMINATED'.
119680     MOVE +16 TO RETURN-CODE.
119740     GOBACK.
